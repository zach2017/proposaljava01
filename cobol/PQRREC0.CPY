000100******************************************************************
000200*          P Q R R E C 0   -   R E C O M E N D A C I O N         *
000300******************************************************************
000400* COPY MIEMBRO   : PQRREC0                                       *
000500* APLICACION     : PROPUESTAS TECNICAS (CALIFICACION DE RFP)     *
000600* CONTIENE       : SALIDA DE LA SECCION 2100-GENERA-             *
000700*                : RECOMENDACIONES -- UNA LINEA POR CADA REGLA   *
000800*                : DE NEGOCIO DISPARADA (PRIORITY/CRITICAL/      *
000900*                : RECOMMENDED/WARNING), 0 A 5 POR CORRIDA.      *
001000* PREFIJO        : REC-                                          *
001100* ARCHIVO SALIDA : RECOMMENDATIONS-OUT                           *
001200******************************************************************
001300 01  RECOMMENDATION-LINE.
001400     05  REC-TEXT                     PIC X(120).
001500     05  FILLER                       PIC X(01).
