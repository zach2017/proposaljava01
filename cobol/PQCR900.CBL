000100 ******************************************************************
000200 * FECHA       : 17/04/1987                                       *
000300 * PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400 * INSTALACION : GRUPO CONSULTOR DE SOLUCIONES CORPORATIVAS       *
000500 * APLICACION  : PROPUESTAS TECNICAS (CALIFICACION DE RFP)        *
000600 * PROGRAMA    : PQCR900                                          *
000700 * TIPO        : BATCH - SUBRUTINA (CALLED)                       *
000800 * DESCRIPCION : RUTINA PARA CALIFICAR LA CAPACIDAD DE STAFFING   *
000900 *             : DE LA FIRMA FRENTE A UN REQUISITO DEL RFP,       *
001000 *             : CONTANDO CUANTOS EMPLEADOS TIENEN AL MENOS UNA   *
001100 *             : HABILIDAD QUE COINCIDA EXACTAMENTE CON ALGUNA DE *
001200 *             : LAS HABILIDADES SOLICITADAS POR EL REQUISITO.    *
001300 * ARCHIVOS    : NO APLICA (RECIBE TABLAS POR LINKAGE)            *
001400 * PROGRAMA(S) : LLAMADO DESDE PQCB100                            *
001500 ******************************************************************
001600 ******************************************************************
001700 *                     H I S T O R I A L   D E   C A M B I O S    *
001800 ******************************************************************
001900 * 17/04/1987 EDRD  REQ-0228866  PRIMERA VERSION - RUTINA DPI     *
002000 *             ORIGINAL DE EDUCACION, RETOMADA COMO BASE DE ESTA  *
002100 *             SUBRUTINA.                                         *
002200 * 22/01/1990 EDRD  REQ-0289220  SE REESCRIBE POR COMPLETO PARA   *
002300 *             CALIFICACION DE CAPACIDAD DE STAFFING DE PROPUESTAS*
002400 *             TECNICAS.  SE SUSTITUYE LA VALIDACION DE DPI POR EL*
002500 *             CONTEO DE EMPLEADOS CON HABILIDAD COINCIDENTE.     *
002600 * 09/08/1996 EDRD  REQ-0289220  SE AGREGA VISTA PLANA (FLAT) DE  *
002700 *             LA TABLA DE HABILIDADES POR EMPLEADO PARA PODER    *
002800 *             RECORRERLA CON UN SOLO INDICE EN VEZ DE DOS.       *
002900 * 11/06/1998 JCLM REQ-0198877  AJUSTE DE SIGLO -- WKS-ANIO-CORTO*
003000 *            SE ELIMINA; TODAS LAS FECHAS DE ESTE PROGRAMA YA   *
003100 *            MANEJABAN CCYY DESDE SU ORIGEN, NO APLICA CAMBIO   *
003200 *            DE CODIGO, SOLO SE DEJA CONSTANCIA DE LA REVISION. *
003300 * 05/03/1999 RMHG  REQ-0293715  SE AGREGA CLASIFICACION          *
003400 *             "DESARROLLO" (CERO COINCIDENCIAS) QUE FALTABA EN   *
003500 *             LA PRIMERA ENTREGA.                                *
003600 ******************************************************************
003700  IDENTIFICATION DIVISION.
003800  PROGRAM-ID.     PQCR900.
003900  AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
004000  INSTALLATION.   GRUPO CONSULTOR DE SOLUCIONES CORPORATIVAS.
004100  DATE-WRITTEN.   17/04/1987.
004200  DATE-COMPILED.  05/03/1999.
004300  SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
004400  ENVIRONMENT DIVISION.
004500  CONFIGURATION SECTION.
004600  SPECIAL-NAMES.
004700      C01 IS TOP-OF-FORM.
004800  DATA DIVISION.
004900  WORKING-STORAGE SECTION.
005000 ******************************************************************
005100 *           AREA DE TRABAJO PARA EL CONTEO DE COINCIDENCIAS      *
005200 ******************************************************************
005300  01  WKS-AREA-CAPACIDAD.
005400      05  WKS-CONTADOR-SKILL       PIC 9(02) COMP.
005500      05  WKS-CONTADOR-REQ-SKILL   PIC 9(02) COMP.
005600      05  WKS-YA-CONTADO-FLAG      PIC X(01) VALUE 'N'.
005700          88  WKS-88-YA-CONTADO             VALUE 'S'.
005800          88  WKS-88-NO-CONTADO             VALUE 'N'.
005900      05  FILLER                   PIC X(20).
006000  01  WKS-CLASIFICACION.
006100      05  WKS-COD-CLASIFICACION    PIC 9(01) COMP VALUE ZERO.
006200          88  WKS-88-FUERTE                 VALUE 1.
006300          88  WKS-88-MODERADO               VALUE 2.
006400          88  WKS-88-DESARROLLO             VALUE 3.
006500      05  FILLER                   PIC X(10).
006600 ******************************************************************
006700 *      COPIA DE LA HABILIDAD EN TURNO PARA COMPARACION           *
006800 ******************************************************************
006900  01  WKS-SKILL-COMPARADA         PIC X(40).
007000  01  WKS-SKILL-COMPARADA-R REDEFINES WKS-SKILL-COMPARADA.
007100      05  WKS-SKILL-COMP-1RA-LETRA PIC X(01).
007200      05  WKS-SKILL-COMP-RESTO     PIC X(39).
007300  LINKAGE SECTION.
007400 ******************************************************************
007500 *   AREA COMPARTIDA CON PQCB100 -- REQUISITO, TABLA DE STAFF Y   *
007600 *   RESULTADO DE LA CALIFICACION.  UN SOLO GRUPO 01, IGUAL QUE   *
007700 *   EL PARAMETRO VALIDACION-DPI DE LA RUTINA EDU3301R ORIGINAL.  *
007800 ******************************************************************
007900  01  LK-PARM-CAPACIDAD.
008000      05  LK-REQ-SKILL-COUNT       PIC 9(02).
008100      05  LK-REQ-SKILLS OCCURS 10 TIMES
008200                        INDEXED BY LK-RS-IDX
008300                                                  PIC X(40).
008400      05  LK-EMP-COUNT             PIC 9(02) COMP.
008500      05  LK-EMP-SKILL-COUNT OCCURS 50 TIMES
008600                             INDEXED BY LK-ES-IDX
008700                                                  PIC 9(02) COMP.
008800      05  LK-EMP-SKILL-NAME OCCURS 50 TIMES
008900                            INDEXED BY LK-EN-IDX.
009000          10  LK-SKILL-NAME OCCURS 20 TIMES
009100                            INDEXED BY LK-SK-IDX
009200                                                  PIC X(40).
009300 ******************************************************************
009400 *   VISTA PLANA DE LA MISMA TABLA -- 50 X 20 = 1000 ENTRADAS --  *
009500 *   PARA PODER BARRERLA CON UN SOLO INDICE CUANDO SE NECESITA.  *
009600 ******************************************************************
009700      05  LK-EMP-SKILL-NAME-FLAT REDEFINES LK-EMP-SKILL-NAME
009800                                  OCCURS 1000 TIMES
009900                                  INDEXED BY LK-FL-IDX
010000                                                  PIC X(40).
010100      05  LK-MATCH-COUNT           PIC 9(02) COMP.
010200      05  LK-RATING-TEXT           PIC X(40).
010300      05  LK-RATING-TEXT-R REDEFINES LK-RATING-TEXT.
010400          10  LK-RATING-PALABRA-1  PIC X(15).
010500          10  LK-RATING-RESTO      PIC X(25).
010600      05  FILLER                   PIC X(04).
010700  PROCEDURE DIVISION USING LK-PARM-CAPACIDAD.
010800 ******************************************************************
010900 *               S E C C I O N    P R I N C I P A L              *
011000 ******************************************************************
011100  100-PRINCIPAL SECTION.
011200      PERFORM 100-INICIALIZAR
011300      PERFORM 200-CUENTA-COINCIDENCIAS
011400      PERFORM 300-CLASIFICA-CAPACIDAD
011500      GOBACK.
011600  100-PRINCIPAL-E.  EXIT.
011700
011800  100-INICIALIZAR SECTION.
011900      INITIALIZE WKS-AREA-CAPACIDAD, WKS-CLASIFICACION
012000      MOVE ZERO      TO LK-MATCH-COUNT
012100      MOVE SPACES    TO LK-RATING-TEXT.
012200  100-INICIALIZAR-E.  EXIT.
012300
012400 ******************************************************************
012500 * POR CADA EMPLEADO DE LA TABLA, SE MARCA COMO COINCIDENTE EN    *
012600 * CUANTO SE ENCUENTRE LA PRIMERA HABILIDAD IGUAL A UNA DEL       *
012700 * REQUISITO -- UN EMPLEADO CUENTA UNA SOLA VEZ AUNQUE TENGA      *
012800 * VARIAS HABILIDADES COINCIDENTES (REGLA DE NEGOCIO UNIDAD 3).   *
012900 ******************************************************************
013000  200-CUENTA-COINCIDENCIAS SECTION.
013100      PERFORM 210-BUSCA-EN-EMPLEADO
013200              THRU 210-BUSCA-EN-EMPLEADO-E
013300              VARYING LK-ES-IDX FROM 1 BY 1
013400                 UNTIL LK-ES-IDX > LK-EMP-COUNT.
013500  200-CUENTA-COINCIDENCIAS-E.  EXIT.
013600
013700  210-BUSCA-EN-EMPLEADO SECTION.
013800      SET WKS-88-NO-CONTADO           TO TRUE
013900      MOVE  1                         TO WKS-CONTADOR-SKILL
014000      PERFORM 220-BUSCA-SKILL
014100              THRU 220-BUSCA-SKILL-E
014200          UNTIL WKS-CONTADOR-SKILL >
014300                       LK-EMP-SKILL-COUNT(LK-ES-IDX)
014400             OR WKS-88-YA-CONTADO.
014500  210-BUSCA-EN-EMPLEADO-E.  EXIT.
014600
014700  220-BUSCA-SKILL SECTION.
014800      MOVE LK-SKILL-NAME(LK-ES-IDX WKS-CONTADOR-SKILL)
014900                                       TO WKS-SKILL-COMPARADA
015000      MOVE  1                          TO WKS-CONTADOR-REQ-SKILL
015100      PERFORM 230-COMPARA-CONTRA-REQUISITO
015200              THRU 230-COMPARA-CONTRA-REQUISITO-E
015300          UNTIL WKS-CONTADOR-REQ-SKILL > LK-REQ-SKILL-COUNT
015400             OR WKS-88-YA-CONTADO
015500      ADD  1  TO  WKS-CONTADOR-SKILL.
015600  220-BUSCA-SKILL-E.  EXIT.
015700
015800  230-COMPARA-CONTRA-REQUISITO SECTION.
015900*    SE COMPARA PRIMERO LA INICIAL (WKS-SKILL-COMP-1RA-LETRA)   *
016000*    PARA DESCARTAR RAPIDO LAS 40 POSICIONES SIN COINCIDENCIA   *
016100*    ANTES DE COMPARAR EL RESTO DE LA CADENA.                   *
016200      IF WKS-SKILL-COMP-1RA-LETRA EQUAL
016300                 LK-REQ-SKILLS(WKS-CONTADOR-REQ-SKILL)(1:1)
016400         AND WKS-SKILL-COMP-RESTO EQUAL
016500                 LK-REQ-SKILLS(WKS-CONTADOR-REQ-SKILL)(2:39)
016600         SET  WKS-88-YA-CONTADO       TO TRUE
016700         ADD  1  TO  LK-MATCH-COUNT
016800      END-IF
016900      ADD  1  TO  WKS-CONTADOR-REQ-SKILL.
017000  230-COMPARA-CONTRA-REQUISITO-E.  EXIT.
017100
017200 ******************************************************************
017300 * CLASIFICACION DE LA CAPACIDAD SEGUN EL CONTEO DE COINCIDENCIAS:*
017400 * >= 2 EMPLEADOS = FUERTE ; = 1 EMPLEADO = MODERADO ; = 0 = EN   *
017500 * DESARROLLO (REGLA DE NEGOCIO UNIDAD 3 DE LA ESPECIFICACION).   *
017600 ******************************************************************
017700  300-CLASIFICA-CAPACIDAD SECTION.
017800      IF LK-MATCH-COUNT >= 2
017900         SET  WKS-88-FUERTE     TO TRUE
018000         MOVE "Strong - Multiple qualified staff"
018100                                TO LK-RATING-TEXT
018200      ELSE
018300         IF LK-MATCH-COUNT = 1
018400            SET  WKS-88-MODERADO  TO TRUE
018500            MOVE "Moderate - Single qualified staff"
018600                                TO LK-RATING-TEXT
018700         ELSE
018800            SET  WKS-88-DESARROLLO TO TRUE
018900            MOVE "Developing - Training planned"
019000                                TO LK-RATING-TEXT
019100         END-IF
019200      END-IF.
019300  300-CLASIFICA-CAPACIDAD-E.  EXIT.
