000100******************************************************************
000200*              P Q R R F P 0   -   M A E S T R O   R F P         *
000300******************************************************************
000400* COPY MIEMBRO   : PQRRFP0                                       *
000500* APLICACION     : PROPUESTAS TECNICAS (CALIFICACION DE RFP)     *
000600* CONTIENE       : UN REGISTRO POR CORRIDA, DATOS GENERALES DEL  *
000700*                : RFP (SOLICITUD DE PROPUESTA) QUE SE VA A      *
000800*                : CALIFICAR Y LOS CRITERIOS DE EVALUACION QUE   *
000900*                : EL CLIENTE PUBLICO EN LA SOLICITUD.           *
001000* PREFIJO        : RFP- (CRITERIO DE EVALUACION USA EC-)         *
001100******************************************************************
001200 01  RFP-RECORD.
001300     05  RFP-ID                       PIC X(20).
001400     05  RFP-TITLE                    PIC X(80).
001500     05  RFP-ISSUING-ORG               PIC X(60).
001600     05  RFP-DUE-DATE                 PIC 9(08).
001700     05  RFP-DUE-DATE-R REDEFINES RFP-DUE-DATE.
001800         10  RFP-DUE-CCYY             PIC 9(04).
001900         10  RFP-DUE-MM               PIC 9(02).
002000         10  RFP-DUE-DD               PIC 9(02).
002100*--> LOS MONTOS Y PLAZOS DEL RFP LLEGAN YA REDACTADOS DESDE EL
002200*    AREA DE VENTAS, NO SE REFORMATEAN NI SE VUELVEN A CALCULAR.
002300     05  RFP-CONTRACT-VALUE           PIC X(20).
002400     05  RFP-CONTRACT-DURATION        PIC X(20).
002500     05  RFP-EVAL-CRIT-COUNT          PIC 9(02).
002600     05  RFP-EVAL-CRIT OCCURS 10 TIMES
002700                       INDEXED BY RFP-EC-IDX.
002800         10  EC-NAME                  PIC X(30).
002900         10  EC-WEIGHT                PIC 9(03).
003000     05  FILLER                       PIC X(47).
