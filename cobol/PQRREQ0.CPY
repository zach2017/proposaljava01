000100******************************************************************
000200*          P Q R R E Q 0   -   R E Q U I S I T O   R F P         *
000300******************************************************************
000400* COPY MIEMBRO   : PQRREQ0                                       *
000500* APLICACION     : PROPUESTAS TECNICAS (CALIFICACION DE RFP)     *
000600* CONTIENE       : UN REGISTRO POR REQUISITO DEL RFP, YA SEA     *
000700*                : OBLIGATORIO (M) O DESEABLE (P).  EL ARCHIVO   *
000800*                : REQUIREMENT-FILE TRAE AMBOS TIPOS MEZCLADOS   *
000900*                : EN EL ORDEN EN QUE FUERON EXTRAIDOS DEL RFP.  *
001000* PREFIJO        : REQ-                                          *
001100******************************************************************
001200 01  REQUIREMENT-RECORD.
001300     05  REQ-ID                       PIC X(10).
001400     05  REQ-CATEGORY                 PIC X(20).
001500     05  REQ-DESCRIPTION              PIC X(100).
001600     05  REQ-SKILL-COUNT              PIC 9(02).
001700     05  REQ-SKILLS OCCURS 10 TIMES
001800                    INDEXED BY REQ-SK-IDX
001900                                              PIC X(40).
002000     05  REQ-CERT-COUNT               PIC 9(02).
002100     05  REQ-CERTS OCCURS 10 TIMES
002200                   INDEXED BY REQ-CE-IDX
002300                                              PIC X(20).
002400     05  REQ-MIN-YEARS                PIC 9(02).
002500*--> REQ-WEIGHT PUEDE VENIR EN CEROS SI EL RFP NO PONDERA
002600*    REQUISITOS DE FORMA INDIVIDUAL.
002700     05  REQ-WEIGHT                   PIC 9(03).
002800     05  REQ-MANDATORY-FLAG           PIC X(01).
002900         88  REQ-88-OBLIGATORIO                VALUE 'M'.
003000         88  REQ-88-DESEABLE                    VALUE 'P'.
003100     05  FILLER                       PIC X(30).
