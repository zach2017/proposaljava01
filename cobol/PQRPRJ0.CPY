000100******************************************************************
000200*          P Q R P R J 0   -   E X P E R I E N C I A             *
000300******************************************************************
000400* COPY MIEMBRO   : PQRPRJ0                                       *
000500* APLICACION     : PROPUESTAS TECNICAS (CALIFICACION DE RFP)     *
000600* CONTIENE       : UN REGISTRO POR PROYECTO YA EJECUTADO POR LA  *
000700*                : FIRMA, CON SUS METRICAS DE EXITO (CUANDO LAS  *
000800*                : HAY) Y SUS LOGROS CLAVE.                      *
000900* PREFIJO        : PRJ-                                          *
001000* OBSERVACION    : NO TODO PROYECTO TRAE METRICAS DE EXITO; POR  *
001100*                : ESO PRJ-HAS-METRICS ES UN INDICADOR DE UN     *
001200*                : BYTE Y NO SE ASUME 'SIEMPRE VIENE LLENO'.     *
001300******************************************************************
001400 01  PROJECT-RECORD.
001500     05  PRJ-ID                       PIC X(10).
001600     05  PRJ-NAME                     PIC X(60).
001700     05  PRJ-CLIENT                   PIC X(60).
001800     05  PRJ-INDUSTRY                 PIC X(30).
001900*--> VALOR Y PLAZO YA VIENEN REDACTADOS; SE IMPRIMEN TAL CUAL.
002000     05  PRJ-CONTRACT-VALUE           PIC X(20).
002100     05  PRJ-DURATION                 PIC X(20).
002200     05  PRJ-COMPLETION-DATE          PIC 9(08).
002300     05  PRJ-COMPLETION-DATE-R REDEFINES PRJ-COMPLETION-DATE.
002400         10  PRJ-COMPL-CCYY           PIC 9(04).
002500         10  PRJ-COMPL-MM             PIC 9(02).
002600         10  PRJ-COMPL-DD             PIC 9(02).
002700     05  PRJ-ON-TIME-FLAG             PIC X(01).
002800         88  PRJ-88-A-TIEMPO                   VALUE 'Y'.
002900     05  PRJ-ON-BUDGET-FLAG           PIC X(01).
003000         88  PRJ-88-EN-PRESUPUESTO             VALUE 'Y'.
003100     05  PRJ-CLIENT-SATISFACTION     PIC 9(01)V9 COMP-3.
003200     05  PRJ-COST-SAVINGS             PIC X(30).
003300     05  PRJ-REFERENCEABLE-FLAG       PIC X(01).
003400         88  PRJ-88-REFERENCIABLE              VALUE 'Y'.
003500*--> INDICADOR DE PRESENCIA DE METRICAS DE EXITO; SUSTITUYE EL
003600*    "NULL" DE OTROS LENGUAJES, QUE NO EXISTE EN UN CAMPO FIJO.
003700     05  PRJ-METRICS-IND              PIC X(01).
003800         88  PRJ-HAS-METRICS                   VALUE 'S'.
003900         88  PRJ-SIN-METRICAS                  VALUE 'N'.
004000     05  PRJ-ACHIEVEMENT-COUNT        PIC 9(02).
004100     05  PRJ-ACHIEVEMENTS OCCURS 10 TIMES
004200                        INDEXED BY PRJ-AC-IDX
004300                                              PIC X(100).
004400     05  FILLER                       PIC X(25).
