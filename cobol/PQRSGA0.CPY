000100******************************************************************
000200*          P Q R S G A 0   -   B R E C H A   D E   S K I L L S   *
000300******************************************************************
000400* COPY MIEMBRO   : PQRSGA0                                       *
000500* APLICACION     : PROPUESTAS TECNICAS (CALIFICACION DE RFP)     *
000600* CONTIENE       : UN SOLO REGISTRO POR CORRIDA -- EL ANALISIS   *
000700*                : DE BRECHA DE HABILIDADES DEL RFP QUE SE ESTA  *
000800*                : CALIFICANDO, CON SUS HABILIDADES FALTANTES,   *
000900*                : RECOMENDACIONES DE CAPACITACION Y ESCENARIOS  *
001000*                : DE INVERSION "QUE PASARIA SI".                *
001100* PREFIJO        : SGA- (SUB-TABLAS USAN MS-, TR-, SC-)          *
001200******************************************************************
001300 01  SKILLS-GAP-RECORD.
001400     05  SGA-RFP-ID                   PIC X(20).
001500     05  SGA-CURRENT-QUAL-PCT         PIC 9(03).
001600     05  SGA-MISSING-SKILL-COUNT      PIC 9(02).
001700     05  SGA-MISSING-SKILLS OCCURS 10 TIMES
001800                            INDEXED BY SGA-MS-IDX.
001900*--> BRECHA "CRITICA" SI MS-IMPACT-ON-SCORE >= 8; VER REGLA EN
002000*    LA SECCION 2000/2100 DE PQCB100.
002100         10  MS-SKILL                 PIC X(40).
002200         10  MS-REQUIRED-COUNT        PIC 9(03).
002300         10  MS-CURRENT-COUNT         PIC 9(03).
002400         10  MS-IMPACT-ON-SCORE       PIC 9(03).
002500     05  SGA-TRAINING-REC-COUNT       PIC 9(02).
002600     05  SGA-TRAINING-RECS OCCURS 10 TIMES
002700                            INDEXED BY SGA-TR-IDX.
002800         10  TR-EMPLOYEE-ID           PIC X(10).
002900         10  TR-RECOMMENDED-CERT      PIC X(20).
003000         10  TR-COST                  PIC 9(07)V99 COMP-3.
003100         10  TR-TIMELINE-WEEKS        PIC 9(03).
003200         10  TR-ROI-IMPROVEMENT       PIC 9(03).
003300     05  SGA-SCENARIO-COUNT           PIC 9(02).
003400     05  SGA-SCENARIOS OCCURS 10 TIMES
003500                        INDEXED BY SGA-SC-IDX.
003600         10  SC-SCENARIO-NAME         PIC X(30).
003700         10  SC-DESCRIPTION           PIC X(80).
003800         10  SC-INVESTMENT            PIC 9(09)V99 COMP-3.
003900         10  SC-TIMELINE-WEEKS        PIC 9(03).
004000         10  SC-NEW-QUAL-PCT          PIC 9(03).
004100         10  SC-ADDL-RFPS-QUALIFIED   PIC 9(03).
004200         10  SC-POTENTIAL-REVENUE     PIC X(20).
004300     05  FILLER                       PIC X(20).
