000100******************************************************************
000200* FECHA       : 05/08/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDRD)                *
000400* INSTALACION : GRUPO CONSULTOR DE SOLUCIONES CORPORATIVAS       *
000500* APLICACION  : PROPUESTAS TECNICAS (CALIFICACION DE RFP)        *
000600* PROGRAMA    : PQCB100                                          *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : CALIFICA LA POSTULACION DE LA FIRMA A UN RFP,    *
000900*             : DETECTA BRECHAS CRITICAS DE PERSONAL, RECOMIENDA *
001000*             : EL ESCENARIO DE INVERSION DE CAPACITACION CON    *
001100*             : MEJOR RETORNO, Y ENSAMBLA EL TEXTO COMPLETO DE   *
001200*             : LA PROPUESTA TECNICA EN SEIS SECCIONES.          *
001300* ARCHIVOS    : RFPMAES=C, REQMAES=C, EMPMAES=C, PRYMAES=C,      *
001400*             : CCPMAES=C, SGAMAES=C, CALSCOR=A, RECOLIN=A,      *
001500*             : PROTEXT=A                                        *
001600* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA (GENERA)                *
001700* PROGRAMA(S) : LLAMA A PQCR900 (CALIFICACION DE CAPACIDAD)      *
001800* INSTALADO   : DD/MM/AAAA                                       *
001900* BPM/RATIONAL: 289220                                           *
002000* NOMBRE      : CALIFICACION Y REDACCION DE PROPUESTAS TECNICAS  *
002100******************************************************************
002200******************************************************************
002300*                     H I S T O R I A L   D E   C A M B I O S    *
002400******************************************************************
002500* 05/08/1989 EDRD  REQ-0289220  PRIMERA VERSION.  SE TOMA COMO   *
002600*             BASE LA ESTRUCTURA DE CIERRES1 (CONTROL DE MORA)  *
002700*             PERO SUSTITUYENDO LOS ARCHIVOS DE TARJETA POR LOS  *
002800*             SEIS ARCHIVOS DE LA CALIFICACION DE PROPUESTAS.    *
002900* 30/11/1990 EDRD  REQ-0289220  SE AGREGAN LAS SECCIONES 3100 A  *
003000*             3600 QUE ENSAMBLAN LAS SEIS SECCIONES DEL TEXTO    *
003100*             DE LA PROPUESTA.                                   *
003200* 14/05/1993 RMHG  REQ-0293715  SE CORRIGE LA SELECCION DE       *
003300*             ESCENARIO DE MEJOR ROI: NO SE DESCARTABA EL        *
003400*             ESCENARIO CON INVERSION EN CERO Y TRONABA POR      *
003500*             DIVISION ENTRE CERO.                                *
003600* 02/02/1995 RMHG  REQ-0293715  SE AJUSTA LA REGLA DE HABILIDAD  *
003700*             EXPERTO/AVANZADO PARA QUE SEA EXACTA (NO SUBCADENA)*
003800*             SEGUN LO CONFIRMADO POR EL AREA DE VENTAS.         *
003900* 03/09/1998 JCLM  REQ-0198877  REVISION DE SIGLO -- SE CONFIRMA *
004000*             QUE TODAS LAS FECHAS DE ESTE PROGRAMA (RFP-DUE-    *
004100*             DATE, PRJ-COMPLETION-DATE, CE-EXPIRY-DATE, ETC.)   *
004200*             YA MANEJABAN CCYYMMDD DESDE EL DISENO ORIGINAL; NO*
004300*             SE REQUIERE VENTANA DE SIGLO EN ESTE PROGRAMA.     *
004400* 14/09/2001 EDRD  REQ-0301188  SE AGREGA EL TOTAL DE INVERSION  *
004500*             EN CAPACITACION (TOTAL-TRAINING-COST) COMO SUMA    *
004600*             CORRIDA EMPACADA EN LA SECCION DE COSTOS.          *
004700* 20/11/2002 RMHG  REQ-0304502  AUDITORIA DE CALIDAD ENCONTRO    *
004800*             QUE VARIAS UNIONES DE TEXTO (STRING ... DELIMITED  *
004900*             BY SPACE) CORTABAN NOMBRE DE EMPLEADO, PROYECTO,   *
005000*             HABILIDAD Y CERTIFICACION EN EL PRIMER ESPACIO EN  *
005100*             BLANCO EN VEZ DE HASTA EL FINAL DEL CAMPO.  SE     *
005200*             AGREGA LA RUTINA 820-RECORTA-CAMPO (BARRIDO HACIA  *
005300*             ATRAS PARA HALLAR LA ULTIMA POSICION OCUPADA) Y SE *
005400*             CAMBIAN TODAS LAS UNIONES AFECTADAS PARA USAR      *
005500*             REFERENCIA MODIFICADA SOBRE EL CAMPO YA RECORTADO. *
005600* 03/02/2003 RMHG  REQ-0304502  LA TARIFA POR HORA, EL COSTO DE  *
005700*             CAPACITACION Y LA INVERSION DE ESCENARIO SALIAN    *
005800*             SIN PUNTO DECIMAL EN LA PROPUESTA (SE IMPRIMIA EL  *
005900*             CAMPO EMPACADO TAL CUAL).  SE AGREGAN MASCARAS     *
006000*             Z,ZZZ,ZZ9.99 (IGUAL QUE LA YA EXISTENTE PARA EL    *
006100*             TOTAL DE CAPACITACION) PARA TARIFA, COSTO DE       *
006200*             CAPACITACION E INVERSION DE ESCENARIO.             *
006300* 11/04/2003 RMHG  REQ-0304502  LA PRECISION DECIMAL DEL CAMPO   *
006400*             DE ROI (WKS-MEJOR-ROI/WKS-ROI-ACTUAL) SE QUEDABA   *
006500*             CORTA PARA INVERSIONES GRANDES Y EL COCIENTE SE    *
006600*             REDONDEABA A CERO, EMPATANDO TODOS LOS ESCENARIOS. *
006700*             SE AMPLIA A 9(05)V9(07) PARA CONSERVAR EL ORDEN    *
006800*             REAL DE RETORNO ENTRE ESCENARIOS.                  *
006900******************************************************************
007000 IDENTIFICATION DIVISION.
007100 PROGRAM-ID.     PQCB100.
007200 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
007300 INSTALLATION.   GRUPO CONSULTOR DE SOLUCIONES CORPORATIVAS.
007400 DATE-WRITTEN.   05/08/1989.
007500 DATE-COMPILED.  11/04/2003.
007600 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT RFP-FILE     ASSIGN TO RFPMAES
008400            ORGANIZATION IS SEQUENTIAL
008500            FILE STATUS  IS FS-RFPMAES.
008600
008700     SELECT REQUIREMENT-FILE ASSIGN TO REQMAES
008800            ORGANIZATION IS SEQUENTIAL
008900            FILE STATUS  IS FS-REQMAES.
009000
009100     SELECT EMPLOYEE-FILE ASSIGN TO EMPMAES
009200            ORGANIZATION IS SEQUENTIAL
009300            FILE STATUS  IS FS-EMPMAES.
009400
009500     SELECT PROJECT-FILE  ASSIGN TO PRYMAES
009600            ORGANIZATION IS SEQUENTIAL
009700            FILE STATUS  IS FS-PRYMAES.
009800
009900     SELECT COMPETENCY-FILE ASSIGN TO CCPMAES
010000            ORGANIZATION IS SEQUENTIAL
010100            FILE STATUS  IS FS-CCPMAES.
010200
010300     SELECT SKILLS-GAP-FILE ASSIGN TO SGAMAES
010400            ORGANIZATION IS SEQUENTIAL
010500            FILE STATUS  IS FS-SGAMAES.
010600
010700     SELECT QUAL-SCORE-OUT  ASSIGN TO CALSCOR
010800            ORGANIZATION IS SEQUENTIAL
010900            FILE STATUS  IS FS-CALSCOR.
011000
011100     SELECT RECOMMENDATIONS-OUT ASSIGN TO RECOLIN
011200            ORGANIZATION IS SEQUENTIAL
011300            FILE STATUS  IS FS-RECOLIN.
011400
011500     SELECT PROPOSAL-OUT ASSIGN TO PROTEXT
011600            ORGANIZATION IS SEQUENTIAL
011700            FILE STATUS  IS FS-PROTEXT.
011800
011900 DATA DIVISION.
012000 FILE SECTION.
012100******************************************************************
012200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
012300******************************************************************
012400*   MAESTRO DEL RFP QUE SE ESTA CALIFICANDO (UN REGISTRO/CORRIDA)
012500*   REQUISITOS DEL RFP, OBLIGATORIOS Y DESEABLES MEZCLADOS
012600*   ROSTER DE EMPLEADOS DE LA FIRMA
012700*   HISTORIAL DE PROYECTOS EJECUTADOS POR LA FIRMA
012800*   INVENTARIO DE COMPETENCIAS MEDULARES DE LA FIRMA
012900*   ANALISIS DE BRECHA DE HABILIDADES (UN REGISTRO/CORRIDA)
013000*   SALIDA -- CALIFICACION, RECOMENDACIONES Y TEXTO DE PROPUESTA
013100 FD  RFP-FILE.
013200     COPY PQRRFP0.
013300 FD  REQUIREMENT-FILE.
013400     COPY PQRREQ0.
013500 FD  EMPLOYEE-FILE.
013600     COPY PQREMP0.
013700 FD  PROJECT-FILE.
013800     COPY PQRPRJ0.
013900 FD  COMPETENCY-FILE.
014000     COPY PQRCCP0.
014100 FD  SKILLS-GAP-FILE.
014200     COPY PQRSGA0.
014300 FD  QUAL-SCORE-OUT.
014400     COPY PQRQSC0.
014500 FD  RECOMMENDATIONS-OUT.
014600     COPY PQRREC0.
014700 FD  PROPOSAL-OUT.
014800     COPY PQRPRO0.
014900 WORKING-STORAGE SECTION.
015000******************************************************************
015100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
015200******************************************************************
015300 01 WKS-FS-STATUS.
015400    02 WKS-STATUS.
015500*      MAESTRO DE RFP A CALIFICAR.
015600       04 FS-RFPMAES              PIC 9(02) VALUE ZEROES.
015700       04 FSE-RFPMAES.
015800          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
015900          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
016000          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
016100*      MAESTRO DE REQUISITOS DEL RFP.
016200       04 FS-REQMAES              PIC 9(02) VALUE ZEROES.
016300       04 FSE-REQMAES.
016400          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
016500          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
016600          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
016700*      ROSTER DE EMPLEADOS DE LA FIRMA.
016800       04 FS-EMPMAES              PIC 9(02) VALUE ZEROES.
016900       04 FSE-EMPMAES.
017000          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
017100          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
017200          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
017300*      HISTORIAL DE PROYECTOS EJECUTADOS POR LA FIRMA.
017400       04 FS-PRYMAES              PIC 9(02) VALUE ZEROES.
017500       04 FSE-PRYMAES.
017600          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
017700          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
017800          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
017900*      INVENTARIO DE COMPETENCIAS MEDULARES DE LA FIRMA.
018000       04 FS-CCPMAES              PIC 9(02) VALUE ZEROES.
018100       04 FSE-CCPMAES.
018200          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
018300          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
018400          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
018500*      ANALISIS DE BRECHA DE HABILIDADES.
018600       04 FS-SGAMAES              PIC 9(02) VALUE ZEROES.
018700       04 FSE-SGAMAES.
018800          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
018900          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
019000          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
019100*      SALIDA DE CALIFICACION DE LA POSTULACION.
019200       04 FS-CALSCOR              PIC 9(02) VALUE ZEROES.
019300       04 FSE-CALSCOR.
019400          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
019500          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
019600          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
019700*      SALIDA DE RECOMENDACIONES.
019800       04 FS-RECOLIN              PIC 9(02) VALUE ZEROES.
019900       04 FSE-RECOLIN.
020000          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
020100          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
020200          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
020300*      SALIDA DE TEXTO DE PROPUESTA.
020400       04 FS-PROTEXT              PIC 9(02) VALUE ZEROES.
020500       04 FSE-PROTEXT.
020600          08 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
020700          08 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
020800          08 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
020900    02 PROGRAMA                PIC X(08) VALUE SPACES.
021000    02 ARCHIVO                 PIC X(08) VALUE SPACES.
021100    02 ACCION                  PIC X(10) VALUE SPACES.
021200    02 LLAVE                   PIC X(32) VALUE SPACES.
021300    02 FILLER                  PIC X(04) VALUE SPACES.
021400******************************************************************
021500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
021600******************************************************************
021700 01 WKS-CONTADORES.
021800    02 WKS-REG-LEIDOS-REQ         PIC 9(04) COMP VALUE ZERO.
021900    02 WKS-REG-LEIDOS-EMP         PIC 9(04) COMP VALUE ZERO.
022000    02 WKS-REG-LEIDOS-PRY         PIC 9(04) COMP VALUE ZERO.
022100    02 WKS-REG-LEIDOS-CCP         PIC 9(04) COMP VALUE ZERO.
022200    02 WKS-ESCRITOS-RECOLIN       PIC 9(02) COMP VALUE ZERO.
022300    02 WKS-ESCRITOS-PROTEXT       PIC 9(05) COMP VALUE ZERO.
022400    02 WKS-TOTAL-TRAINING-MASK PIC Z,ZZZ,ZZ9.99 VALUE ZEROES.
022500    02 WKS-EMP-RATE-MASK       PIC ZZ,ZZ9.99     VALUE ZEROES.
022600    02 WKS-TR-COST-MASK        PIC Z,ZZZ,ZZ9.99  VALUE ZEROES.
022700    02 WKS-SC-INVEST-MASK      PIC ZZZ,ZZZ,ZZ9.99 VALUE ZEROES.
022800    02 WKS-MASCARA-CONTEO      PIC Z,ZZ9 VALUE ZEROES.
022900    02 FILLER                  PIC X(06) VALUE SPACES.
023000 01 WKS-FLAGS.
023100    02 WKS-FIN-REQ                PIC 9(01) VALUE ZERO.
023200       88 FIN-REQ                          VALUE 1.
023300    02 WKS-FIN-EMP                PIC 9(01) VALUE ZERO.
023400       88 FIN-EMP                          VALUE 1.
023500    02 WKS-FIN-PRY                PIC 9(01) VALUE ZERO.
023600       88 FIN-PRY                          VALUE 1.
023700    02 WKS-FIN-CCP                PIC 9(01) VALUE ZERO.
023800       88 FIN-CCP                          VALUE 1.
023900    02 FILLER                  PIC X(10) VALUE SPACES.
024000******************************************************************
024100*   AREA DE TRABAJO -- UNIDAD 1/2: CALIFICACION Y RECOMENDACION  *
024200******************************************************************
024300 01 WKS-AREA-CALIFICACION.
024400    02 WKS-IDX-SCEN                PIC 9(02) COMP.
024500    02 WKS-IDX-MSKILL               PIC 9(02) COMP.
024600    02 WKS-MEJOR-ROI                PIC 9(05)V9(07) COMP-3
024700                                     VALUE ZERO.
024800    02 WKS-MEJOR-ROI-R REDEFINES WKS-MEJOR-ROI.
024900       03 WKS-MEJOR-ROI-ENTERO      PIC 9(05).
025000       03 WKS-MEJOR-ROI-DECIMAL     PIC 9(07).
025100    02 WKS-ROI-ACTUAL               PIC 9(05)V9(07) COMP-3
025200                                     VALUE ZERO.
025300    02 WKS-IDX-MEJOR-ESCEN          PIC 9(02) COMP VALUE ZERO.
025400    02 WKS-EMP-DISPONIBLES          PIC 9(02) COMP VALUE ZERO.
025500    02 WKS-EMP-IDX-DISP             PIC 9(02) COMP.
025600    02 FILLER                       PIC X(08) VALUE SPACES.
025700******************************************************************
025800*   AREA DE TRABAJO -- ENSAMBLE DE LA PROPUESTA (UNIDADES 4-10)  *
025900******************************************************************
026000 01 WKS-AREA-PROPUESTA.
026100    02 WKS-LINEA                    PIC X(132).
026200    02 WKS-LINEA-R REDEFINES WKS-LINEA.
026300       03 WKS-LINEA-PRIMERA-PARTE   PIC X(66).
026400       03 WKS-LINEA-SEGUNDA-PARTE   PIC X(66).
026500    02 WKS-IDX-REQ                  PIC 9(02) COMP.
026600    02 WKS-IDX-PRY                  PIC 9(02) COMP.
026700    02 WKS-IDX-EMP                  PIC 9(02) COMP.
026800    02 WKS-IDX-CCP                  PIC 9(02) COMP.
026900    02 WKS-IDX-SUBTABLA             PIC 9(02) COMP.
027000    02 WKS-IDX-CCP-FUERTE           PIC 9(02) COMP VALUE ZERO.
027100    02 WKS-CCP-MAX-PROYECTOS        PIC 9(04) COMP VALUE ZERO.
027200    02 WKS-SCEN-MAX-PCT             PIC 9(03) COMP VALUE ZERO.
027300    02 WKS-COMPANY-STRENGTH-TXT     PIC X(80) VALUE SPACES.
027400    02 WKS-MAX-QUALIF-PCT           PIC 9(03) VALUE ZERO.
027500    02 WKS-LISTA-SKILLS             PIC X(200) VALUE SPACES.
027600    02 WKS-LISTA-CERTS              PIC X(200) VALUE SPACES.
027700    02 WKS-LISTA-PLAN-CERTS         PIC X(200) VALUE SPACES.
027800    02 WKS-CONTADOR-EXP-ADV         PIC 9(02) COMP VALUE ZERO.
027900    02 WKS-CONTADOR-CERT            PIC 9(02) COMP VALUE ZERO.
028000    02 WKS-CONTADOR-PLAN            PIC 9(02) COMP VALUE ZERO.
028100    02 WKS-TOTAL-TRAINING-COST      PIC 9(09)V99 COMP-3
028200                                     VALUE ZERO.
028300    02 WKS-PUNTERO-STRING           PIC 9(03) COMP.
028400    02 FILLER                       PIC X(08) VALUE SPACES.
028500******************************************************************
028600* AREA DE TRABAJO PARA RECORTAR ESPACIOS FINALES DE UN CAMPO      *
028700* ANTES DE UNIRLO A UNA LINEA DE PROPUESTA CON STRING.  NO SE     *
028800* PUEDE USAR DELIMITED BY SPACE PORQUE VARIOS CAMPOS (NOMBRES DE  *
028900* EMPLEADO, PROYECTO, HABILIDAD, ETC.) TRAEN ESPACIOS INCRUSTADOS.*
029000******************************************************************
029100 01 WKS-TRIM-AREA.
029200    02 WKS-TRIM-TEXTO               PIC X(200) VALUE SPACES.
029300    02 WKS-TRIM-LONGITUD            PIC 9(03) COMP VALUE 1.
029400    02 WKS-TRIM-IDX                 PIC 9(03) COMP VALUE ZERO.
029500    02 FILLER                       PIC X(04) VALUE SPACES.
029600******************************************************************
029700*   PARAMETRO PARA LA LLAMADA A PQCR900 (CALIFICACION CAPACIDAD) *
029800******************************************************************
029900 01 WKS-PARM-CAPACIDAD.
030000    02 WKS-REQ-SKILL-COUNT          PIC 9(02).
030100    02 WKS-REQ-SKILLS OCCURS 10 TIMES
030200                       INDEXED BY WKS-RS-IDX
030300                                               PIC X(40).
030400    02 WKS-EMP-COUNT-CAP            PIC 9(02) COMP.
030500    02 WKS-EMP-SKILL-COUNT-CAP OCCURS 50 TIMES
030600                                INDEXED BY WKS-ESC-IDX
030700                                               PIC 9(02) COMP.
030800    02 WKS-EMP-SKILL-NAME-CAP OCCURS 50 TIMES
030900                               INDEXED BY WKS-ESN-IDX.
031000       03 WKS-SKILL-NAME-CAP OCCURS 20 TIMES
031100                              INDEXED BY WKS-SNC-IDX
031200                                               PIC X(40).
031300    02 WKS-MATCH-COUNT-CAP          PIC 9(02) COMP.
031400    02 WKS-RATING-TEXT-CAP          PIC X(40).
031500    02 FILLER                       PIC X(04) VALUE SPACES.
031600******************************************************************
031700*          T A B L A   D E   R E Q U I S I T O S   ( R F P )     *
031800******************************************************************
031900 01 WKS-REQ-TABLA.
032000    02 WKS-REQ-COUNT                PIC 9(02) COMP VALUE ZERO.
032100    02 FILLER                       PIC X(04) VALUE SPACES.
032200    02 WKS-REQ-ENTRY OCCURS 1 TO 50 TIMES
032300                      DEPENDING ON WKS-REQ-COUNT
032400                      INDEXED BY WKS-REQT-IDX.
032500       03 WKS-T-REQ-ID              PIC X(10).
032600       03 WKS-T-REQ-DESCRIPTION     PIC X(100).
032700       03 WKS-T-REQ-SKILL-COUNT     PIC 9(02).
032800       03 WKS-T-REQ-SKILLS OCCURS 10 TIMES PIC X(40).
032900       03 WKS-T-REQ-MANDATORY-FLAG  PIC X(01).
033000          88 WKS-T-REQ-88-OBLIGATORIO       VALUE 'M'.
033100******************************************************************
033200*          T A B L A   D E   E M P L E A D O S   ( S T A F F )   *
033300******************************************************************
033400 01 WKS-EMP-TABLA.
033500    02 WKS-EMP-COUNT                PIC 9(02) COMP VALUE ZERO.
033600    02 FILLER                       PIC X(04) VALUE SPACES.
033700    02 WKS-EMP-ENTRY OCCURS 1 TO 50 TIMES
033800                      DEPENDING ON WKS-EMP-COUNT
033900                      INDEXED BY WKS-EMPT-IDX.
034000       03 WKS-T-EMP-ID              PIC X(10).
034100       03 WKS-T-EMP-NAME            PIC X(40).
034200       03 WKS-T-EMP-TITLE           PIC X(40).
034300       03 WKS-T-EMP-YEARS           PIC 9(02).
034400       03 WKS-T-EMP-AVAILAB-PCT     PIC 9(03).
034500       03 WKS-T-EMP-HOURLY-RATE     PIC 9(05)V99 COMP-3.
034600       03 WKS-T-EMP-SKILL-COUNT     PIC 9(02).
034700       03 WKS-T-EMP-SKILLS OCCURS 20 TIMES.
034800          04 WKS-T-SK-NAME          PIC X(40).
034900          04 WKS-T-SK-PROFICIENCY   PIC X(12).
035000       03 WKS-T-EMP-CERT-COUNT      PIC 9(02).
035100       03 WKS-T-EMP-CERTS OCCURS 10 TIMES.
035200          04 WKS-T-CE-CERT-NAME     PIC X(40).
035300       03 WKS-T-EMP-PLAN-COUNT      PIC 9(02).
035400       03 WKS-T-EMP-PLAN-CERTS OCCURS 10 TIMES.
035500          04 WKS-T-PC-CERT-NAME     PIC X(40).
035600          04 WKS-T-PC-PLAN-COMPL    PIC 9(08).
035700       03 WKS-T-EMP-HL-COUNT        PIC 9(02).
035800       03 WKS-T-EMP-HIGHLIGHTS OCCURS 10 TIMES PIC X(100).
035900******************************************************************
036000*          T A B L A   D E   P R O Y E C T O S                  *
036100******************************************************************
036200 01 WKS-PRY-TABLA.
036300    02 WKS-PRY-COUNT                PIC 9(02) COMP VALUE ZERO.
036400    02 FILLER                       PIC X(04) VALUE SPACES.
036500    02 WKS-PRY-ENTRY OCCURS 1 TO 30 TIMES
036600                      DEPENDING ON WKS-PRY-COUNT
036700                      INDEXED BY WKS-PRYT-IDX.
036800       03 WKS-T-PRY-NAME            PIC X(60).
036900       03 WKS-T-PRY-CLIENT          PIC X(60).
037000       03 WKS-T-PRY-INDUSTRY        PIC X(30).
037100       03 WKS-T-PRY-VALUE           PIC X(20).
037200       03 WKS-T-PRY-DURATION        PIC X(20).
037300       03 WKS-T-PRY-ON-TIME         PIC X(01).
037400       03 WKS-T-PRY-ON-BUDGET       PIC X(01).
037500       03 WKS-T-PRY-SATISFACTION    PIC 9(01)V9 COMP-3.
037600       03 WKS-T-PRY-METRICS-IND     PIC X(01).
037700          88 WKS-T-PRY-HAS-METRICS          VALUE 'S'.
037800       03 WKS-T-PRY-ACHV-COUNT      PIC 9(02).
037900       03 WKS-T-PRY-ACHVS OCCURS 10 TIMES PIC X(100).
038000******************************************************************
038100*          T A B L A   D E   C O M P E T E N C I A S             *
038200******************************************************************
038300 01 WKS-CCP-TABLA.
038400    02 WKS-CCP-COUNT                PIC 9(02) COMP VALUE ZERO.
038500    02 FILLER                       PIC X(04) VALUE SPACES.
038600    02 WKS-CCP-ENTRY OCCURS 1 TO 20 TIMES
038700                      DEPENDING ON WKS-CCP-COUNT
038800                      INDEXED BY WKS-CCPT-IDX.
038900       03 WKS-T-CC-CAPABILITY       PIC X(50).
039000       03 WKS-T-CC-YEARS            PIC 9(02).
039100       03 WKS-T-CC-SUCCESS-PROJ     PIC 9(04).
039200******************************************************************
039300*          R E G I S T R O   R F P   Y   B R E C H A             *
039400******************************************************************
039500 01 WKS-RFP-DATOS.
039600    02 WKS-RFP-ID                   PIC X(20).
039700    02 WKS-RFP-ID-R REDEFINES WKS-RFP-ID.
039800       03 WKS-RFP-ID-PREFIJO           PIC X(04).
039900       03 WKS-RFP-ID-CONSECUTIVO       PIC X(16).
040000    02 WKS-RFP-TITLE                PIC X(80).
040100    02 FILLER                       PIC X(04) VALUE SPACES.
040200 01 WKS-SGA-DATOS.
040300    02 WKS-SGA-CURRENT-QUAL-PCT     PIC 9(03).
040400    02 WKS-SGA-MISSING-SKILL-COUNT  PIC 9(02).
040500    02 WKS-SGA-MISSING-SKILLS OCCURS 10 TIMES.
040600       03 WKS-MS-SKILL              PIC X(40).
040700       03 WKS-MS-REQUIRED-COUNT     PIC 9(03).
040800       03 WKS-MS-CURRENT-COUNT      PIC 9(03).
040900       03 WKS-MS-IMPACT-ON-SCORE    PIC 9(03).
041000    02 WKS-SGA-TRAINING-REC-COUNT   PIC 9(02).
041100    02 WKS-SGA-TRAINING-RECS OCCURS 10 TIMES.
041200       03 WKS-TR-EMPLOYEE-ID        PIC X(10).
041300       03 WKS-TR-RECOMMENDED-CERT   PIC X(20).
041400       03 WKS-TR-COST               PIC 9(07)V99 COMP-3.
041500       03 WKS-TR-TIMELINE-WEEKS     PIC 9(03).
041600    02 WKS-SGA-SCENARIO-COUNT       PIC 9(02).
041700    02 WKS-SGA-SCENARIOS OCCURS 10 TIMES.
041800       03 WKS-SC-SCENARIO-NAME      PIC X(30).
041900       03 WKS-SC-INVESTMENT         PIC 9(09)V99 COMP-3.
042000       03 WKS-SC-TIMELINE-WEEKS     PIC 9(03).
042100       03 WKS-SC-NEW-QUAL-PCT       PIC 9(03).
042200       03 WKS-SC-POTENTIAL-REVENUE  PIC X(20).
042300    02 FILLER                       PIC X(04) VALUE SPACES.
042400 PROCEDURE DIVISION.
042500******************************************************************
042600*               S E C C I O N    P R I N C I P A L               *
042700******************************************************************
042800 000-MAIN SECTION.
042900     PERFORM 100-APERTURA-ARCHIVOS
043000     PERFORM 150-LEE-MAESTROS
043100     PERFORM 2000-CALCULA-CALIFICACION
043200     PERFORM 2100-GENERA-RECOMENDACIONES
043300     PERFORM 3000-ENSAMBLA-PROPUESTA
043400     PERFORM 900-ESTADISTICAS
043500     PERFORM 950-CIERRA-ARCHIVOS
043600     STOP RUN.
043700 000-MAIN-E. EXIT.
043800
043900******************************************************************
044000*   ABRE LOS SEIS ARCHIVOS DE ENTRADA Y LOS TRES DE SALIDA.  SI  *
044100*   FALLA UNA APERTURA, SE CIERRA LO YA ABIERTO Y SE TERMINA.    *
044200******************************************************************
044300 100-APERTURA-ARCHIVOS SECTION.
044400     MOVE 'PQCB100' TO PROGRAMA
044500     OPEN INPUT  RFP-FILE REQUIREMENT-FILE EMPLOYEE-FILE
044600                 PROJECT-FILE COMPETENCY-FILE SKILLS-GAP-FILE
044700          OUTPUT QUAL-SCORE-OUT RECOMMENDATIONS-OUT PROPOSAL-OUT
044800     IF FS-RFPMAES NOT EQUAL ZERO
044900        MOVE 'OPEN'     TO ACCION
045000        MOVE SPACES     TO LLAVE
045100        MOVE 'RFPMAES'  TO ARCHIVO
045200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
045300                              FS-RFPMAES, FSE-RFPMAES
045400        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
045500        MOVE 91 TO RETURN-CODE
045600        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RFPMAES <<<'
045700                UPON CONSOLE
045800        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
045900                UPON CONSOLE
046000        STOP RUN
046100     END-IF
046200     IF FS-REQMAES NOT EQUAL ZERO
046300        MOVE 'OPEN'     TO ACCION
046400        MOVE SPACES     TO LLAVE
046500        MOVE 'REQMAES'  TO ARCHIVO
046600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
046700                              FS-REQMAES, FSE-REQMAES
046800        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
046900        MOVE 91 TO RETURN-CODE
047000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO REQMAES <<<'
047100                UPON CONSOLE
047200        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
047300                UPON CONSOLE
047400        STOP RUN
047500     END-IF
047600     IF FS-EMPMAES NOT EQUAL ZERO
047700        MOVE 'OPEN'     TO ACCION
047800        MOVE SPACES     TO LLAVE
047900        MOVE 'EMPMAES'  TO ARCHIVO
048000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
048100                              FS-EMPMAES, FSE-EMPMAES
048200        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
048300        MOVE 91 TO RETURN-CODE
048400        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO EMPMAES <<<'
048500                UPON CONSOLE
048600        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
048700                UPON CONSOLE
048800        STOP RUN
048900     END-IF
049000     IF FS-PRYMAES NOT EQUAL ZERO
049100        MOVE 'OPEN'     TO ACCION
049200        MOVE SPACES     TO LLAVE
049300        MOVE 'PRYMAES'  TO ARCHIVO
049400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
049500                              FS-PRYMAES, FSE-PRYMAES
049600        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
049700        MOVE 91 TO RETURN-CODE
049800        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO PRYMAES <<<'
049900                UPON CONSOLE
050000        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
050100                UPON CONSOLE
050200        STOP RUN
050300     END-IF
050400     IF FS-CCPMAES NOT EQUAL ZERO
050500        MOVE 'OPEN'     TO ACCION
050600        MOVE SPACES     TO LLAVE
050700        MOVE 'CCPMAES'  TO ARCHIVO
050800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
050900                              FS-CCPMAES, FSE-CCPMAES
051000        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
051100        MOVE 91 TO RETURN-CODE
051200        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO CCPMAES <<<'
051300                UPON CONSOLE
051400        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
051500                UPON CONSOLE
051600        STOP RUN
051700     END-IF
051800     IF FS-SGAMAES NOT EQUAL ZERO
051900        MOVE 'OPEN'     TO ACCION
052000        MOVE SPACES     TO LLAVE
052100        MOVE 'SGAMAES'  TO ARCHIVO
052200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
052300                              FS-SGAMAES, FSE-SGAMAES
052400        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
052500        MOVE 91 TO RETURN-CODE
052600        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO SGAMAES <<<'
052700                UPON CONSOLE
052800        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
052900                UPON CONSOLE
053000        STOP RUN
053100     END-IF
053200     IF FS-CALSCOR NOT EQUAL ZERO
053300        MOVE 'OPEN'     TO ACCION
053400        MOVE SPACES     TO LLAVE
053500        MOVE 'CALSCOR'  TO ARCHIVO
053600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
053700                              FS-CALSCOR, FSE-CALSCOR
053800        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
053900        MOVE 91 TO RETURN-CODE
054000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO CALSCOR <<<'
054100                UPON CONSOLE
054200        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
054300                UPON CONSOLE
054400        STOP RUN
054500     END-IF
054600     IF FS-RECOLIN NOT EQUAL ZERO
054700        MOVE 'OPEN'     TO ACCION
054800        MOVE SPACES     TO LLAVE
054900        MOVE 'RECOLIN'  TO ARCHIVO
055000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
055100                              FS-RECOLIN, FSE-RECOLIN
055200        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
055300        MOVE 91 TO RETURN-CODE
055400        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RECOLIN <<<'
055500                UPON CONSOLE
055600        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
055700                UPON CONSOLE
055800        STOP RUN
055900     END-IF
056000     IF FS-PROTEXT NOT EQUAL ZERO
056100        MOVE 'OPEN'     TO ACCION
056200        MOVE SPACES     TO LLAVE
056300        MOVE 'PROTEXT'  TO ARCHIVO
056400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
056500                              FS-PROTEXT, FSE-PROTEXT
056600        PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
056700        MOVE 91 TO RETURN-CODE
056800        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO PROTEXT <<<'
056900                UPON CONSOLE
057000        DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
057100                UPON CONSOLE
057200        STOP RUN
057300     END-IF.
057400 100-APERTURA-ARCHIVOS-E. EXIT.
057500
057600******************************************************************
057700*   LEE EL RFP Y LA BRECHA (UN REGISTRO CADA UNO) Y CARGA LAS    *
057800*   CUATRO TABLAS DE WORKING-STORAGE, TODAS EN UNA SOLA PASADA   *
057900*   SECUENCIAL POR ARCHIVO (NO SE HACE ACCESO ALEATORIO).        *
058000******************************************************************
058100 150-LEE-MAESTROS SECTION.
058200     READ RFP-FILE
058300         AT END DISPLAY '>>> RFPMAES SIN REGISTRO <<<' UPON CONSOLE
058400     END-READ
058500     MOVE RFP-ID    TO WKS-RFP-ID
058600*    SE VALIDA QUE EL IDENTIFICADOR TRAIGA EL PREFIJO 'RFP-'      *
058700*    (WKS-RFP-ID-PREFIJO); DE LO CONTRARIO SE ADVIERTE EN SPOOL   *
058800*    PERO NO SE DETIENE LA CORRIDA, PUES EL DATO YA VIENE VALIDADO*
058900*    DESDE EL PROCESO QUE ALIMENTA RFPMAES.                      *
059000     IF WKS-RFP-ID-PREFIJO NOT EQUAL 'RFP-'
059100        DISPLAY '>>> AVISO: RFP-ID SIN PREFIJO RFP-, CONSEC='
059200                WKS-RFP-ID-CONSECUTIVO UPON CONSOLE
059300     END-IF
059400     MOVE RFP-TITLE TO WKS-RFP-TITLE
059500
059600     READ SKILLS-GAP-FILE
059700         AT END DISPLAY '>>> SGAMAES SIN REGISTRO <<<' UPON CONSOLE
059800     END-READ
059900     MOVE SGA-CURRENT-QUAL-PCT    TO WKS-SGA-CURRENT-QUAL-PCT
060000     MOVE SGA-MISSING-SKILL-COUNT TO WKS-SGA-MISSING-SKILL-COUNT
060100     MOVE SGA-TRAINING-REC-COUNT  TO WKS-SGA-TRAINING-REC-COUNT
060200     MOVE SGA-SCENARIO-COUNT      TO WKS-SGA-SCENARIO-COUNT
060300     PERFORM 151-CARGA-BRECHA-SKILL THRU 151-CARGA-BRECHA-SKILL-E
060400         VARYING WKS-IDX-MSKILL FROM 1 BY 1
060500            UNTIL WKS-IDX-MSKILL > SGA-MISSING-SKILL-COUNT
060600     PERFORM 152-CARGA-BRECHA-TRAINING
060700                 THRU 152-CARGA-BRECHA-TRAINING-E
060800         VARYING WKS-IDX-MSKILL FROM 1 BY 1
060900            UNTIL WKS-IDX-MSKILL > SGA-TRAINING-REC-COUNT
061000     PERFORM 153-CARGA-BRECHA-ESCENARIO
061100                 THRU 153-CARGA-BRECHA-ESCENARIO-E
061200         VARYING WKS-IDX-SCEN FROM 1 BY 1
061300            UNTIL WKS-IDX-SCEN > SGA-SCENARIO-COUNT
061400
061500     PERFORM 160-CARGA-REQ THRU 160-CARGA-REQ-E
061600         UNTIL FIN-REQ
061700     PERFORM 170-CARGA-EMP THRU 170-CARGA-EMP-E
061800         UNTIL FIN-EMP
061900     PERFORM 180-CARGA-PRY THRU 180-CARGA-PRY-E
062000         UNTIL FIN-PRY
062100     PERFORM 190-CARGA-CCP THRU 190-CARGA-CCP-E
062200         UNTIL FIN-CCP.
062300 150-LEE-MAESTROS-E. EXIT.
062400
062500 151-CARGA-BRECHA-SKILL SECTION.
062600     MOVE MS-SKILL(WKS-IDX-MSKILL)
062700                  TO WKS-MS-SKILL(WKS-IDX-MSKILL)
062800     MOVE MS-IMPACT-ON-SCORE(WKS-IDX-MSKILL)
062900                  TO WKS-MS-IMPACT-ON-SCORE(WKS-IDX-MSKILL)
063000     MOVE MS-REQUIRED-COUNT(WKS-IDX-MSKILL)
063100                  TO WKS-MS-REQUIRED-COUNT(WKS-IDX-MSKILL)
063200     MOVE MS-CURRENT-COUNT(WKS-IDX-MSKILL)
063300                  TO WKS-MS-CURRENT-COUNT(WKS-IDX-MSKILL).
063400 151-CARGA-BRECHA-SKILL-E. EXIT.
063500
063600 152-CARGA-BRECHA-TRAINING SECTION.
063700     MOVE TR-EMPLOYEE-ID(WKS-IDX-MSKILL)
063800                  TO WKS-TR-EMPLOYEE-ID(WKS-IDX-MSKILL)
063900     MOVE TR-RECOMMENDED-CERT(WKS-IDX-MSKILL)
064000                  TO WKS-TR-RECOMMENDED-CERT(WKS-IDX-MSKILL)
064100     MOVE TR-COST(WKS-IDX-MSKILL)
064200                  TO WKS-TR-COST(WKS-IDX-MSKILL)
064300     MOVE TR-TIMELINE-WEEKS(WKS-IDX-MSKILL)
064400                  TO WKS-TR-TIMELINE-WEEKS(WKS-IDX-MSKILL).
064500 152-CARGA-BRECHA-TRAINING-E. EXIT.
064600
064700 153-CARGA-BRECHA-ESCENARIO SECTION.
064800     MOVE SC-SCENARIO-NAME(WKS-IDX-SCEN)
064900                  TO WKS-SC-SCENARIO-NAME(WKS-IDX-SCEN)
065000     MOVE SC-INVESTMENT(WKS-IDX-SCEN)
065100                  TO WKS-SC-INVESTMENT(WKS-IDX-SCEN)
065200     MOVE SC-TIMELINE-WEEKS(WKS-IDX-SCEN)
065300                  TO WKS-SC-TIMELINE-WEEKS(WKS-IDX-SCEN)
065400     MOVE SC-NEW-QUAL-PCT(WKS-IDX-SCEN)
065500                  TO WKS-SC-NEW-QUAL-PCT(WKS-IDX-SCEN)
065600     MOVE SC-POTENTIAL-REVENUE(WKS-IDX-SCEN)
065700                  TO WKS-SC-POTENTIAL-REVENUE(WKS-IDX-SCEN).
065800 153-CARGA-BRECHA-ESCENARIO-E. EXIT.
065900
066000 160-CARGA-REQ SECTION.
066100     READ REQUIREMENT-FILE
066200         AT END SET FIN-REQ TO TRUE
066300     END-READ
066400     IF NOT FIN-REQ
066500        ADD 1 TO WKS-REG-LEIDOS-REQ
066600        ADD 1 TO WKS-REQ-COUNT
066700        MOVE REQ-ID          TO WKS-T-REQ-ID(WKS-REQ-COUNT)
066800        MOVE REQ-DESCRIPTION TO WKS-T-REQ-DESCRIPTION(WKS-REQ-COUNT)
066900        MOVE REQ-SKILL-COUNT TO WKS-T-REQ-SKILL-COUNT(WKS-REQ-COUNT)
067000        MOVE REQ-MANDATORY-FLAG
067100                             TO WKS-T-REQ-MANDATORY-FLAG(WKS-REQ-COUNT)
067200        PERFORM 161-CARGA-REQ-SKILL THRU 161-CARGA-REQ-SKILL-E
067300            VARYING WKS-IDX-SUBTABLA FROM 1 BY 1
067400               UNTIL WKS-IDX-SUBTABLA > REQ-SKILL-COUNT
067500     END-IF.
067600 160-CARGA-REQ-E. EXIT.
067700
067800 161-CARGA-REQ-SKILL SECTION.
067900     MOVE REQ-SKILLS(WKS-IDX-SUBTABLA)
068000          TO WKS-T-REQ-SKILLS(WKS-REQ-COUNT WKS-IDX-SUBTABLA).
068100 161-CARGA-REQ-SKILL-E. EXIT.
068200
068300 170-CARGA-EMP SECTION.
068400     READ EMPLOYEE-FILE
068500         AT END SET FIN-EMP TO TRUE
068600     END-READ
068700     IF NOT FIN-EMP
068800        ADD 1 TO WKS-REG-LEIDOS-EMP
068900        ADD 1 TO WKS-EMP-COUNT
069000        MOVE EMP-ID              TO WKS-T-EMP-ID(WKS-EMP-COUNT)
069100        MOVE EMP-NAME            TO WKS-T-EMP-NAME(WKS-EMP-COUNT)
069200        MOVE EMP-TITLE           TO WKS-T-EMP-TITLE(WKS-EMP-COUNT)
069300        MOVE EMP-YEARS-EXPERIENCE TO WKS-T-EMP-YEARS(WKS-EMP-COUNT)
069400        MOVE EMP-AVAILABILITY-PCT
069500                             TO WKS-T-EMP-AVAILAB-PCT(WKS-EMP-COUNT)
069600        MOVE EMP-HOURLY-RATE TO WKS-T-EMP-HOURLY-RATE(WKS-EMP-COUNT)
069700        MOVE EMP-SKILL-COUNT TO WKS-T-EMP-SKILL-COUNT(WKS-EMP-COUNT)
069800        MOVE EMP-CERT-COUNT  TO WKS-T-EMP-CERT-COUNT(WKS-EMP-COUNT)
069900        MOVE EMP-PLANNED-CERT-COUNT
070000                             TO WKS-T-EMP-PLAN-COUNT(WKS-EMP-COUNT)
070100        MOVE EMP-HIGHLIGHT-COUNT
070200                             TO WKS-T-EMP-HL-COUNT(WKS-EMP-COUNT)
070300        PERFORM 171-CARGA-EMP-SKILL THRU 171-CARGA-EMP-SKILL-E
070400            VARYING WKS-IDX-SUBTABLA FROM 1 BY 1
070500               UNTIL WKS-IDX-SUBTABLA > EMP-SKILL-COUNT
070600        PERFORM 172-CARGA-EMP-CERT THRU 172-CARGA-EMP-CERT-E
070700            VARYING WKS-IDX-SUBTABLA FROM 1 BY 1
070800               UNTIL WKS-IDX-SUBTABLA > EMP-CERT-COUNT
070900        PERFORM 173-CARGA-EMP-PLAN-CERT
071000                    THRU 173-CARGA-EMP-PLAN-CERT-E
071100            VARYING WKS-IDX-SUBTABLA FROM 1 BY 1
071200               UNTIL WKS-IDX-SUBTABLA > EMP-PLANNED-CERT-COUNT
071300        PERFORM 174-CARGA-EMP-HIGHLIGHT
071400                    THRU 174-CARGA-EMP-HIGHLIGHT-E
071500            VARYING WKS-IDX-SUBTABLA FROM 1 BY 1
071600               UNTIL WKS-IDX-SUBTABLA > EMP-HIGHLIGHT-COUNT
071700     END-IF.
071800 170-CARGA-EMP-E. EXIT.
071900
072000 171-CARGA-EMP-SKILL SECTION.
072100     MOVE SK-NAME(WKS-IDX-SUBTABLA)
072200          TO WKS-T-SK-NAME(WKS-EMP-COUNT WKS-IDX-SUBTABLA)
072300     MOVE SK-PROFICIENCY(WKS-IDX-SUBTABLA)
072400          TO WKS-T-SK-PROFICIENCY(WKS-EMP-COUNT WKS-IDX-SUBTABLA).
072500 171-CARGA-EMP-SKILL-E. EXIT.
072600
072700 172-CARGA-EMP-CERT SECTION.
072800     MOVE CE-CERT-NAME(WKS-IDX-SUBTABLA)
072900          TO WKS-T-CE-CERT-NAME(WKS-EMP-COUNT WKS-IDX-SUBTABLA).
073000 172-CARGA-EMP-CERT-E. EXIT.
073100
073200 173-CARGA-EMP-PLAN-CERT SECTION.
073300     MOVE PC-CERT-NAME(WKS-IDX-SUBTABLA)
073400          TO WKS-T-PC-CERT-NAME(WKS-EMP-COUNT WKS-IDX-SUBTABLA)
073500     MOVE PC-PLANNED-COMPLETION(WKS-IDX-SUBTABLA)
073600          TO WKS-T-PC-PLAN-COMPL(WKS-EMP-COUNT WKS-IDX-SUBTABLA).
073700 173-CARGA-EMP-PLAN-CERT-E. EXIT.
073800
073900 174-CARGA-EMP-HIGHLIGHT SECTION.
074000     MOVE EMP-HIGHLIGHTS(WKS-IDX-SUBTABLA)
074100          TO WKS-T-EMP-HIGHLIGHTS(WKS-EMP-COUNT WKS-IDX-SUBTABLA).
074200 174-CARGA-EMP-HIGHLIGHT-E. EXIT.
074300
074400 180-CARGA-PRY SECTION.
074500     READ PROJECT-FILE
074600         AT END SET FIN-PRY TO TRUE
074700     END-READ
074800     IF NOT FIN-PRY
074900        ADD 1 TO WKS-REG-LEIDOS-PRY
075000        ADD 1 TO WKS-PRY-COUNT
075100        MOVE PRJ-NAME         TO WKS-T-PRY-NAME(WKS-PRY-COUNT)
075200        MOVE PRJ-CLIENT       TO WKS-T-PRY-CLIENT(WKS-PRY-COUNT)
075300        MOVE PRJ-INDUSTRY     TO WKS-T-PRY-INDUSTRY(WKS-PRY-COUNT)
075400        MOVE PRJ-CONTRACT-VALUE TO WKS-T-PRY-VALUE(WKS-PRY-COUNT)
075500        MOVE PRJ-DURATION     TO WKS-T-PRY-DURATION(WKS-PRY-COUNT)
075600        MOVE PRJ-ON-TIME-FLAG TO WKS-T-PRY-ON-TIME(WKS-PRY-COUNT)
075700        MOVE PRJ-ON-BUDGET-FLAG TO WKS-T-PRY-ON-BUDGET(WKS-PRY-COUNT)
075800        MOVE PRJ-CLIENT-SATISFACTION
075900                           TO WKS-T-PRY-SATISFACTION(WKS-PRY-COUNT)
076000        MOVE PRJ-METRICS-IND  TO WKS-T-PRY-METRICS-IND(WKS-PRY-COUNT)
076100        MOVE PRJ-ACHIEVEMENT-COUNT
076200                           TO WKS-T-PRY-ACHV-COUNT(WKS-PRY-COUNT)
076300        PERFORM 181-CARGA-PRY-ACHV THRU 181-CARGA-PRY-ACHV-E
076400            VARYING WKS-IDX-SUBTABLA FROM 1 BY 1
076500               UNTIL WKS-IDX-SUBTABLA > PRJ-ACHIEVEMENT-COUNT
076600     END-IF.
076700 180-CARGA-PRY-E. EXIT.
076800
076900 181-CARGA-PRY-ACHV SECTION.
077000     MOVE PRJ-ACHIEVEMENTS(WKS-IDX-SUBTABLA)
077100          TO WKS-T-PRY-ACHVS(WKS-PRY-COUNT WKS-IDX-SUBTABLA).
077200 181-CARGA-PRY-ACHV-E. EXIT.
077300
077400 190-CARGA-CCP SECTION.
077500     READ COMPETENCY-FILE
077600         AT END SET FIN-CCP TO TRUE
077700     END-READ
077800     IF NOT FIN-CCP
077900        ADD 1 TO WKS-REG-LEIDOS-CCP
078000        ADD 1 TO WKS-CCP-COUNT
078100        MOVE CC-CAPABILITY  TO WKS-T-CC-CAPABILITY(WKS-CCP-COUNT)
078200        MOVE CC-YEARS-EXPERIENCE TO WKS-T-CC-YEARS(WKS-CCP-COUNT)
078300        MOVE CC-SUCCESSFUL-PROJECTS
078400                            TO WKS-T-CC-SUCCESS-PROJ(WKS-CCP-COUNT)
078500     END-IF.
078600 190-CARGA-CCP-E. EXIT.
078700
078800******************************************************************
078900* UNIDAD 1 -- CALCULA-CALIFICACION.  QS-CURRENT-SCORE ES COPIA   *
079000* DIRECTA DE SGA-CURRENT-QUAL-PCT; LOS ESCENARIOS SE TRASLADAN   *
079100* EN ORDEN DE TABLA; UNA BRECHA ES "CRITICA" SI SU IMPACTO ES    *
079200* >= 8 PUNTOS.  SE ESCRIBE DIRECTO SOBRE EL REGISTRO DE SALIDA.  *
079300******************************************************************
079400 2000-CALCULA-CALIFICACION SECTION.
079500     INITIALIZE QUALIFICATION-SCORE-RECORD
079600     MOVE WKS-SGA-CURRENT-QUAL-PCT TO QS-CURRENT-SCORE
079700     MOVE WKS-SGA-SCENARIO-COUNT   TO QS-SCENARIO-COUNT
079800     PERFORM 2001-PASA-ESCENARIO-SALIDA
079900                 THRU 2001-PASA-ESCENARIO-SALIDA-E
080000         VARYING WKS-IDX-SCEN FROM 1 BY 1
080100            UNTIL WKS-IDX-SCEN > WKS-SGA-SCENARIO-COUNT
080200     MOVE ZERO TO QS-CRITICAL-GAP-COUNT
080300     PERFORM 2002-DETECTA-BRECHA-CRITICA
080400                 THRU 2002-DETECTA-BRECHA-CRITICA-E
080500         VARYING WKS-IDX-MSKILL FROM 1 BY 1
080600            UNTIL WKS-IDX-MSKILL > WKS-SGA-MISSING-SKILL-COUNT
080700     WRITE QUALIFICATION-SCORE-RECORD
080800     IF FS-CALSCOR NOT EQUAL ZERO
080900        DISPLAY '>>> ERROR AL ESCRIBIR CALSCOR, FS='
081000                 FS-CALSCOR UPON CONSOLE
081100     END-IF.
081200 2000-CALCULA-CALIFICACION-E. EXIT.
081300
081400 2001-PASA-ESCENARIO-SALIDA SECTION.
081500     MOVE WKS-SC-SCENARIO-NAME(WKS-IDX-SCEN)
081600                  TO QS-SS-NAME(WKS-IDX-SCEN)
081700     MOVE WKS-SC-NEW-QUAL-PCT(WKS-IDX-SCEN)
081800                  TO QS-SS-SCORE(WKS-IDX-SCEN).
081900 2001-PASA-ESCENARIO-SALIDA-E. EXIT.
082000
082100 2002-DETECTA-BRECHA-CRITICA SECTION.
082200     IF WKS-MS-IMPACT-ON-SCORE(WKS-IDX-MSKILL) >= 8
082300        ADD 1 TO QS-CRITICAL-GAP-COUNT
082400        MOVE WKS-MS-SKILL(WKS-IDX-MSKILL)
082500           TO QS-CRITICAL-GAPS(QS-CRITICAL-GAP-COUNT)
082600     END-IF.
082700 2002-DETECTA-BRECHA-CRITICA-E. EXIT.
082800
082900******************************************************************
083000* UNIDAD 2 -- GENERA-RECOMENDACIONES, EN EL ORDEN EXACTO QUE     *
083100* MARCA LA ESPECIFICACION: PRIORIDAD, BRECHAS CRITICAS, MEJOR    *
083200* ESCENARIO POR ROI, Y ALERTA DE DISPONIBILIDAD DE PERSONAL.     *
083300******************************************************************
083400 2100-GENERA-RECOMENDACIONES SECTION.
083500     IF WKS-SGA-CURRENT-QUAL-PCT < 80
083600        MOVE SPACES TO RECOMMENDATION-LINE
083700        STRING 'PRIORITY: Current qualification is only '
083800               DELIMITED BY SIZE
083900               WKS-SGA-CURRENT-QUAL-PCT DELIMITED BY SIZE
084000               '% - prioritize the training plan.'
084100               DELIMITED BY SIZE
084200               INTO REC-TEXT
084300        END-STRING
084400        PERFORM 800-ESCRIBE-RECOMENDACION
084500     END-IF
084600
084700     PERFORM 2101-RECOMIENDA-BRECHA-CRITICA
084800                 THRU 2101-RECOMIENDA-BRECHA-CRITICA-E
084900         VARYING WKS-IDX-MSKILL FROM 1 BY 1
085000            UNTIL WKS-IDX-MSKILL > WKS-SGA-MISSING-SKILL-COUNT
085100
085200     PERFORM 2110-MEJOR-ESCENARIO-ROI
085300
085400     MOVE ZERO TO WKS-EMP-DISPONIBLES
085500     PERFORM 2102-CUENTA-DISPONIBLES
085600                 THRU 2102-CUENTA-DISPONIBLES-E
085700         VARYING WKS-EMP-IDX-DISP FROM 1 BY 1
085800            UNTIL WKS-EMP-IDX-DISP > WKS-EMP-COUNT
085900     IF WKS-EMP-DISPONIBLES < 3
086000        MOVE SPACES TO RECOMMENDATION-LINE
086100        STRING 'WARNING: Fewer than 3 employees available above '
086200               DELIMITED BY SIZE
086300               '75% capacity - staffing risk for this contract.'
086400               DELIMITED BY SIZE
086500               INTO REC-TEXT
086600        END-STRING
086700        PERFORM 800-ESCRIBE-RECOMENDACION
086800     END-IF.
086900 2100-GENERA-RECOMENDACIONES-E. EXIT.
087000
087100 2101-RECOMIENDA-BRECHA-CRITICA SECTION.
087200     IF WKS-MS-IMPACT-ON-SCORE(WKS-IDX-MSKILL) >= 8
087300        MOVE SPACES TO RECOMMENDATION-LINE
087400        STRING 'CRITICAL: '  DELIMITED BY SIZE
087500               WKS-MS-SKILL(WKS-IDX-MSKILL) DELIMITED BY SIZE
087600               ' - impact '  DELIMITED BY SIZE
087700               WKS-MS-IMPACT-ON-SCORE(WKS-IDX-MSKILL)
087800                             DELIMITED BY SIZE
087900               ' points.'    DELIMITED BY SIZE
088000               INTO REC-TEXT
088100        END-STRING
088200        PERFORM 800-ESCRIBE-RECOMENDACION
088300     END-IF.
088400 2101-RECOMIENDA-BRECHA-CRITICA-E. EXIT.
088500
088600 2102-CUENTA-DISPONIBLES SECTION.
088700     IF WKS-T-EMP-AVAILAB-PCT(WKS-EMP-IDX-DISP) >= 75
088800        ADD 1 TO WKS-EMP-DISPONIBLES
088900     END-IF.
089000 2102-CUENTA-DISPONIBLES-E. EXIT.
089100
089200******************************************************************
089300* MEJOR ESCENARIO POR ROI = SC-NEW-QUAL-PCT / SC-INVESTMENT.     *
089400* SE OMITE UN ESCENARIO CON INVERSION EN CERO (NO SE DIVIDE      *
089500* ENTRE CERO); EN EMPATE EXACTO GANA EL PRIMERO ENCONTRADO       *
089600* (MAXIMO ESTABLE -- EL ESCENARIO YA GUARDADO EN WKS-MEJOR-ROI   *
089700* SOLO SE REEMPLAZA CUANDO EL NUEVO ES MAYOR EN FORMA ESTRICTA). *
089800******************************************************************
089900 2110-MEJOR-ESCENARIO-ROI SECTION.
090000     MOVE ZERO TO WKS-MEJOR-ROI
090100     MOVE ZERO TO WKS-IDX-MEJOR-ESCEN
090200     PERFORM 2111-EVALUA-ROI-ESCENARIO
090300                 THRU 2111-EVALUA-ROI-ESCENARIO-E
090400         VARYING WKS-IDX-SCEN FROM 1 BY 1
090500            UNTIL WKS-IDX-SCEN > WKS-SGA-SCENARIO-COUNT
090600     IF WKS-IDX-MEJOR-ESCEN NOT EQUAL ZERO
090700        MOVE SPACES TO RECOMMENDATION-LINE
090800        MOVE SPACES TO WKS-TRIM-TEXTO
090900        MOVE WKS-SC-SCENARIO-NAME(WKS-IDX-MEJOR-ESCEN)
091000                                        TO WKS-TRIM-TEXTO
091100        PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
091200        STRING 'RECOMMENDED: Invest in scenario "' DELIMITED BY SIZE
091300               WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD)
091400                                              DELIMITED BY SIZE
091500               '" for the best qualification return.'
091600                                              DELIMITED BY SIZE
091700               INTO REC-TEXT
091800        END-STRING
091900        PERFORM 800-ESCRIBE-RECOMENDACION
092000     END-IF.
092100 2110-MEJOR-ESCENARIO-ROI-E. EXIT.
092200
092300 2111-EVALUA-ROI-ESCENARIO SECTION.
092400     IF WKS-SC-INVESTMENT(WKS-IDX-SCEN) NOT EQUAL ZERO
092500        COMPUTE WKS-ROI-ACTUAL ROUNDED =
092600            WKS-SC-NEW-QUAL-PCT(WKS-IDX-SCEN) /
092700            WKS-SC-INVESTMENT(WKS-IDX-SCEN)
092800        IF WKS-ROI-ACTUAL > WKS-MEJOR-ROI
092900           MOVE WKS-ROI-ACTUAL TO WKS-MEJOR-ROI
093000           MOVE WKS-IDX-SCEN   TO WKS-IDX-MEJOR-ESCEN
093100        END-IF
093200     END-IF.
093300 2111-EVALUA-ROI-ESCENARIO-E. EXIT.
093400
093500 800-ESCRIBE-RECOMENDACION SECTION.
093600     WRITE RECOMMENDATION-LINE
093700     IF FS-RECOLIN NOT EQUAL ZERO
093800        DISPLAY '>>> ERROR AL ESCRIBIR RECOLIN, FS='
093900                 FS-RECOLIN UPON CONSOLE
094000     ELSE
094100        ADD 1 TO WKS-ESCRITOS-RECOLIN
094200     END-IF.
094300 800-ESCRIBE-RECOMENDACION-E. EXIT.
094400
094500 810-ESCRIBE-LINEA-PROPUESTA SECTION.
094600     MOVE WKS-LINEA TO PL-TEXTO
094700     WRITE PROPOSAL-OUT-LINE
094800     IF FS-PROTEXT NOT EQUAL ZERO
094900        DISPLAY '>>> ERROR AL ESCRIBIR PROTEXT, FS='
095000                 FS-PROTEXT UPON CONSOLE
095100     ELSE
095200        ADD 1 TO WKS-ESCRITOS-PROTEXT
095300     END-IF
095400     MOVE SPACES TO WKS-LINEA.
095500 810-ESCRIBE-LINEA-PROPUESTA-E. EXIT.
095600
095700******************************************************************
095800* RECORTA ESPACIOS FINALES DE WKS-TRIM-TEXTO.  EL LLAMADOR MUEVE  *
095900* EL CAMPO A RECORTAR A WKS-TRIM-TEXTO ANTES DE EJECUTAR ESTE     *
096000* PARRAFO; AL REGRESAR, WKS-TRIM-LONGITUD TRAE LA POSICION DEL    *
096100* ULTIMO CARACTER DISTINTO DE ESPACIO (MINIMO 1) PARA USARSE EN   *
096200* UNA REFERENCIA WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD).             *
096300******************************************************************
096400 820-RECORTA-CAMPO SECTION.
096500     MOVE 200 TO WKS-TRIM-IDX
096600     PERFORM 821-BUSCA-FIN-CAMPO THRU 821-BUSCA-FIN-CAMPO-E
096700         UNTIL WKS-TRIM-IDX < 1
096800            OR WKS-TRIM-TEXTO(WKS-TRIM-IDX:1) NOT EQUAL SPACE
096900     IF WKS-TRIM-IDX < 1
097000        MOVE 1 TO WKS-TRIM-LONGITUD
097100     ELSE
097200        MOVE WKS-TRIM-IDX TO WKS-TRIM-LONGITUD
097300     END-IF.
097400 820-RECORTA-CAMPO-E. EXIT.
097500
097600 821-BUSCA-FIN-CAMPO SECTION.
097700     SUBTRACT 1 FROM WKS-TRIM-IDX.
097800 821-BUSCA-FIN-CAMPO-E. EXIT.
097900
098000******************************************************************
098100* UNIDAD 10 -- ENSAMBLA-PROPUESTA.  CONCATENA LAS SEIS SECCIONES *
098200* EN ORDEN FIJO BAJO UN BANNER CON EL TITULO DEL RFP.            *
098300******************************************************************
098400 3000-ENSAMBLA-PROPUESTA SECTION.
098500     MOVE '=== COMPLETE PROPOSAL GENERATION ===' TO WKS-LINEA
098600     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
098700     MOVE SPACES TO WKS-LINEA
098800     STRING 'Create a comprehensive proposal for: '
098900                    DELIMITED BY SIZE
099000            WKS-RFP-TITLE          DELIMITED BY SIZE
099100            INTO WKS-LINEA
099200     END-STRING
099300     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
099400     MOVE SPACES TO WKS-LINEA
099500     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
099600
099700     MOVE 'SECTION 1: EXECUTIVE SUMMARY' TO WKS-LINEA
099800     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
099900     PERFORM 3100-ARMA-RESUMEN-EJECUTIVO
100000
100100     MOVE 'SECTION 2: TECHNICAL APPROACH' TO WKS-LINEA
100200     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
100300     PERFORM 3200-ARMA-ENFOQUE-TECNICO
100400
100500     MOVE 'SECTION 3: TEAM QUALIFICATIONS' TO WKS-LINEA
100600     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
100700     PERFORM 3300-ARMA-CALIFICACIONES-EQUIPO
100800
100900     MOVE 'SECTION 4: PAST PERFORMANCE' TO WKS-LINEA
101000     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
101100     PERFORM 3400-ARMA-DESEMPENO-ANTERIOR
101200
101300     MOVE 'SECTION 5: SKILLS DEVELOPMENT PLAN' TO WKS-LINEA
101400     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
101500     PERFORM 3500-ARMA-PLAN-DESARROLLO
101600
101700     MOVE 'SECTION 6: COST PROPOSAL' TO WKS-LINEA
101800     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
101900     PERFORM 3600-ARMA-PROPUESTA-COSTOS.
102000 3000-ENSAMBLA-PROPUESTA-E. EXIT.
102100
102200******************************************************************
102300* UNIDAD 4 -- RESUMEN EJECUTIVO.  FORTALEZA DE LA COMPANIA =     *
102400* COMPETENCIA CON MAS PROYECTOS EXITOSOS (MAXIMO ESTABLE); SI LA *
102500* TABLA VIENE VACIA SE USA EL TEXTO FIJO DE RESPALDO.            *
102600******************************************************************
102700 3100-ARMA-RESUMEN-EJECUTIVO SECTION.
102800     PERFORM 3110-BUSCA-FORTALEZA-COMPANIA
102900     PERFORM 3120-BUSCA-MAXIMA-CALIFICACION
103000     MOVE SPACES TO WKS-LINEA
103100     STRING 'Generate an executive summary for a proposal '
103200            'responding to RFP: '     DELIMITED BY SIZE
103300            WKS-RFP-TITLE             DELIMITED BY SIZE
103400            INTO WKS-LINEA
103500     END-STRING
103600     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
103700     MOVE 'Key Points to Include:' TO WKS-LINEA
103800     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
103900     MOVE SPACES TO WKS-LINEA
104000     STRING '- Company: Our company has ' DELIMITED BY SIZE
104100            WKS-COMPANY-STRENGTH-TXT      DELIMITED BY SIZE
104200            INTO WKS-LINEA
104300     END-STRING
104400     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
104500     MOVE SPACES TO WKS-LINEA
104600     STRING '- Current Qualification: We are currently '
104700                                          DELIMITED BY SIZE
104800            WKS-SGA-CURRENT-QUAL-PCT      DELIMITED BY SIZE
104900            '% qualified for this type of engagement.'
105000                                          DELIMITED BY SIZE
105100            INTO WKS-LINEA
105200     END-STRING
105300     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
105400     IF WKS-SGA-CURRENT-QUAL-PCT < 100
105500        MOVE SPACES TO WKS-LINEA
105600        STRING '- With planned training, we can achieve '
105700                                          DELIMITED BY SIZE
105800               WKS-MAX-QUALIF-PCT         DELIMITED BY SIZE
105900               '% qualification.'         DELIMITED BY SIZE
106000               INTO WKS-LINEA
106100        END-STRING
106200        PERFORM 810-ESCRIBE-LINEA-PROPUESTA
106300     END-IF
106400     MOVE SPACES TO WKS-LINEA
106500     STRING '- Team Size: '            DELIMITED BY SIZE
106600            WKS-EMP-COUNT               DELIMITED BY SIZE
106700            ' qualified professionals'  DELIMITED BY SIZE
106800            INTO WKS-LINEA
106900     END-STRING
107000     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
107100     MOVE SPACES TO WKS-LINEA
107200     STRING '- Relevant Experience: '      DELIMITED BY SIZE
107300            WKS-PRY-COUNT                   DELIMITED BY SIZE
107400            ' similar projects completed successfully'
107500                                             DELIMITED BY SIZE
107600            INTO WKS-LINEA
107700     END-STRING
107800     PERFORM 810-ESCRIBE-LINEA-PROPUESTA.
107900 3100-ARMA-RESUMEN-EJECUTIVO-E. EXIT.
108000
108100 3110-BUSCA-FORTALEZA-COMPANIA SECTION.
108200     MOVE ZERO TO WKS-CCP-MAX-PROYECTOS
108300     MOVE ZERO TO WKS-IDX-CCP-FUERTE
108400     PERFORM 3111-EVALUA-COMPETENCIA
108500                 THRU 3111-EVALUA-COMPETENCIA-E
108600         VARYING WKS-IDX-CCP FROM 1 BY 1
108700            UNTIL WKS-IDX-CCP > WKS-CCP-COUNT
108800     IF WKS-IDX-CCP-FUERTE EQUAL ZERO
108900        MOVE 'extensive experience in cloud solutions'
109000                                       TO WKS-COMPANY-STRENGTH-TXT
109100     ELSE
109200        MOVE SPACES TO WKS-COMPANY-STRENGTH-TXT
109300        MOVE SPACES TO WKS-TRIM-TEXTO
109400        MOVE WKS-T-CC-CAPABILITY(WKS-IDX-CCP-FUERTE)
109500                                        TO WKS-TRIM-TEXTO
109600        PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
109700        STRING WKS-T-CC-YEARS(WKS-IDX-CCP-FUERTE) DELIMITED BY SIZE
109800               ' years of experience in '          DELIMITED BY SIZE
109900               WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD)
110000                                             DELIMITED BY SIZE
110100               ' with '                             DELIMITED BY SIZE
110200               WKS-CCP-MAX-PROYECTOS                DELIMITED BY SIZE
110300               ' successful projects'                DELIMITED BY SIZE
110400               INTO WKS-COMPANY-STRENGTH-TXT
110500        END-STRING
110600     END-IF.
110700 3110-BUSCA-FORTALEZA-COMPANIA-E. EXIT.
110800
110900 3111-EVALUA-COMPETENCIA SECTION.
111000     IF WKS-T-CC-SUCCESS-PROJ(WKS-IDX-CCP) > WKS-CCP-MAX-PROYECTOS
111100        MOVE WKS-T-CC-SUCCESS-PROJ(WKS-IDX-CCP)
111200                                   TO WKS-CCP-MAX-PROYECTOS
111300        MOVE WKS-IDX-CCP           TO WKS-IDX-CCP-FUERTE
111400     END-IF.
111500 3111-EVALUA-COMPETENCIA-E. EXIT.
111600
111700 3120-BUSCA-MAXIMA-CALIFICACION SECTION.
111800     MOVE ZERO TO WKS-SCEN-MAX-PCT
111900     PERFORM 3121-EVALUA-ESCENARIO-MAX
112000                 THRU 3121-EVALUA-ESCENARIO-MAX-E
112100         VARYING WKS-IDX-SCEN FROM 1 BY 1
112200            UNTIL WKS-IDX-SCEN > WKS-SGA-SCENARIO-COUNT
112300     IF WKS-SGA-SCENARIO-COUNT EQUAL ZERO
112400        MOVE WKS-SGA-CURRENT-QUAL-PCT TO WKS-MAX-QUALIF-PCT
112500     ELSE
112600        MOVE WKS-SCEN-MAX-PCT         TO WKS-MAX-QUALIF-PCT
112700     END-IF.
112800 3120-BUSCA-MAXIMA-CALIFICACION-E. EXIT.
112900
113000 3121-EVALUA-ESCENARIO-MAX SECTION.
113100     IF WKS-SC-NEW-QUAL-PCT(WKS-IDX-SCEN) > WKS-SCEN-MAX-PCT
113200        MOVE WKS-SC-NEW-QUAL-PCT(WKS-IDX-SCEN) TO WKS-SCEN-MAX-PCT
113300     END-IF.
113400 3121-EVALUA-ESCENARIO-MAX-E. EXIT.
113500
113600******************************************************************
113700* UNIDAD 5 -- ENFOQUE TECNICO.  POR CADA REQUISITO OBLIGATORIO   *
113800* SE ARMA DESCRIPCION, HABILIDADES REQUERIDAS Y LA CALIFICACION  *
113900* DE CAPACIDAD (VIA PQCR900); LUEGO SE LISTAN LOS PROYECTOS Y    *
114000* LAS SEIS FASES FIJAS DE METODOLOGIA.                          *
114100******************************************************************
114200 3200-ARMA-ENFOQUE-TECNICO SECTION.
114300     MOVE 'MANDATORY REQUIREMENTS:' TO WKS-LINEA
114400     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
114500     PERFORM 3210-REQUISITO-OBLIGATORIO
114600         THRU 3210-REQUISITO-OBLIGATORIO-E
114700         VARYING WKS-IDX-REQ FROM 1 BY 1
114800            UNTIL WKS-IDX-REQ > WKS-REQ-COUNT
114900
115000     MOVE 'PROPOSED SOLUTION APPROACH:' TO WKS-LINEA
115100     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
115200     PERFORM 3220-PROYECTO-PROPUESTO
115300         THRU 3220-PROYECTO-PROPUESTO-E
115400         VARYING WKS-IDX-PRY FROM 1 BY 1
115500            UNTIL WKS-IDX-PRY > WKS-PRY-COUNT
115600
115700     MOVE '1. Discovery and requirements validation'
115800                                        TO WKS-LINEA
115900     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
116000     MOVE '2. Solution architecture and design'
116100                                        TO WKS-LINEA
116200     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
116300     MOVE '3. Implementation and configuration'
116400                                        TO WKS-LINEA
116500     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
116600     MOVE '4. Testing and quality assurance'
116700                                        TO WKS-LINEA
116800     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
116900     MOVE '5. Deployment and transition'
117000                                        TO WKS-LINEA
117100     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
117200     MOVE '6. Ongoing support and optimization'
117300                                        TO WKS-LINEA
117400     PERFORM 810-ESCRIBE-LINEA-PROPUESTA.
117500 3200-ARMA-ENFOQUE-TECNICO-E. EXIT.
117600
117700 3210-REQUISITO-OBLIGATORIO SECTION.
117800     IF WKS-T-REQ-88-OBLIGATORIO(WKS-IDX-REQ)
117900        MOVE WKS-T-REQ-DESCRIPTION(WKS-IDX-REQ) TO WKS-LINEA
118000        PERFORM 810-ESCRIBE-LINEA-PROPUESTA
118100        MOVE SPACES TO WKS-LISTA-SKILLS
118200        MOVE SPACES TO WKS-LINEA
118300        PERFORM 3211-JUNTA-SKILLS-REQ
118400                    THRU 3211-JUNTA-SKILLS-REQ-E
118500            VARYING WKS-IDX-SUBTABLA FROM 1 BY 1
118600               UNTIL WKS-IDX-SUBTABLA >
118700                          WKS-T-REQ-SKILL-COUNT(WKS-IDX-REQ)
118800        STRING 'Required skills: ' DELIMITED BY SIZE
118900               WKS-LISTA-SKILLS    DELIMITED BY SIZE
119000               INTO WKS-LINEA
119100        END-STRING
119200        PERFORM 810-ESCRIBE-LINEA-PROPUESTA
119300        PERFORM 3212-LLAMA-CALIFICACION-CAPACIDAD
119400        MOVE SPACES TO WKS-LINEA
119500        STRING 'Capability: ' DELIMITED BY SIZE
119600               WKS-RATING-TEXT-CAP DELIMITED BY SIZE
119700               INTO WKS-LINEA
119800        END-STRING
119900        PERFORM 810-ESCRIBE-LINEA-PROPUESTA
120000     END-IF.
120100 3210-REQUISITO-OBLIGATORIO-E. EXIT.
120200
120300 3211-JUNTA-SKILLS-REQ SECTION.
120400     MOVE SPACES TO WKS-TRIM-TEXTO
120500     IF WKS-IDX-SUBTABLA EQUAL 1
120600        MOVE WKS-T-REQ-SKILLS(WKS-IDX-REQ WKS-IDX-SUBTABLA)
120700                                        TO WKS-TRIM-TEXTO
120800        PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
120900        MOVE SPACES TO WKS-LISTA-SKILLS
121000        STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
121100               INTO WKS-LISTA-SKILLS
121200        END-STRING
121300     ELSE
121400        MOVE WKS-LISTA-SKILLS      TO WKS-TRIM-TEXTO
121500        PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
121600        MOVE 1 TO WKS-PUNTERO-STRING
121700        STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
121800               ', '                                DELIMITED BY SIZE
121900               INTO WKS-LISTA-SKILLS
122000               WITH POINTER WKS-PUNTERO-STRING
122100        END-STRING
122200        MOVE SPACES TO WKS-TRIM-TEXTO
122300        MOVE WKS-T-REQ-SKILLS(WKS-IDX-REQ WKS-IDX-SUBTABLA)
122400                                        TO WKS-TRIM-TEXTO
122500        PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
122600        STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
122700               INTO WKS-LISTA-SKILLS
122800               WITH POINTER WKS-PUNTERO-STRING
122900        END-STRING
123000     END-IF.
123100 3211-JUNTA-SKILLS-REQ-E. EXIT.
123200
123300******************************************************************
123400* UNIDAD 3 -- LLAMA A PQCR900 CON LAS HABILIDADES DEL REQUISITO  *
123500* EN TURNO Y LA TABLA COMPLETA DE EMPLEADOS.                     *
123600******************************************************************
123700 3212-LLAMA-CALIFICACION-CAPACIDAD SECTION.
123800     INITIALIZE WKS-PARM-CAPACIDAD
123900     MOVE WKS-T-REQ-SKILL-COUNT(WKS-IDX-REQ)
124000                                  TO WKS-REQ-SKILL-COUNT
124100     PERFORM 3213-PASA-SKILL-REQUISITO
124200                 THRU 3213-PASA-SKILL-REQUISITO-E
124300         VARYING WKS-IDX-SUBTABLA FROM 1 BY 1
124400            UNTIL WKS-IDX-SUBTABLA > WKS-REQ-SKILL-COUNT
124500     MOVE WKS-EMP-COUNT TO WKS-EMP-COUNT-CAP
124600     PERFORM 3214-PASA-EMPLEADO-CAPACIDAD
124700                 THRU 3214-PASA-EMPLEADO-CAPACIDAD-E
124800         VARYING WKS-IDX-EMP FROM 1 BY 1
124900            UNTIL WKS-IDX-EMP > WKS-EMP-COUNT
125000     CALL 'PQCR900' USING WKS-PARM-CAPACIDAD.
125100 3212-LLAMA-CALIFICACION-CAPACIDAD-E. EXIT.
125200
125300 3213-PASA-SKILL-REQUISITO SECTION.
125400     MOVE WKS-T-REQ-SKILLS(WKS-IDX-REQ WKS-IDX-SUBTABLA)
125500                              TO WKS-REQ-SKILLS(WKS-IDX-SUBTABLA).
125600 3213-PASA-SKILL-REQUISITO-E. EXIT.
125700
125800 3214-PASA-EMPLEADO-CAPACIDAD SECTION.
125900     MOVE WKS-T-EMP-SKILL-COUNT(WKS-IDX-EMP)
126000                  TO WKS-EMP-SKILL-COUNT-CAP(WKS-IDX-EMP)
126100     PERFORM 3215-PASA-SKILL-EMPLEADO
126200                 THRU 3215-PASA-SKILL-EMPLEADO-E
126300         VARYING WKS-IDX-SUBTABLA FROM 1 BY 1
126400            UNTIL WKS-IDX-SUBTABLA >
126500                      WKS-T-EMP-SKILL-COUNT(WKS-IDX-EMP).
126600 3214-PASA-EMPLEADO-CAPACIDAD-E. EXIT.
126700
126800 3215-PASA-SKILL-EMPLEADO SECTION.
126900     MOVE WKS-T-SK-NAME(WKS-IDX-EMP WKS-IDX-SUBTABLA)
127000          TO WKS-SKILL-NAME-CAP(WKS-IDX-EMP WKS-IDX-SUBTABLA).
127100 3215-PASA-SKILL-EMPLEADO-E. EXIT.
127200
127300 3220-PROYECTO-PROPUESTO SECTION.
127400     MOVE SPACES TO WKS-LINEA
127500     MOVE SPACES TO WKS-TRIM-TEXTO
127600     MOVE WKS-T-PRY-NAME(WKS-IDX-PRY) TO WKS-TRIM-TEXTO
127700     PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
127800     MOVE 1 TO WKS-PUNTERO-STRING
127900     STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
128000            INTO WKS-LINEA
128100            WITH POINTER WKS-PUNTERO-STRING
128200     END-STRING
128300     MOVE SPACES TO WKS-TRIM-TEXTO
128400     MOVE WKS-T-PRY-VALUE(WKS-IDX-PRY) TO WKS-TRIM-TEXTO
128500     PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
128600     STRING ' ('                          DELIMITED BY SIZE
128700            WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
128800            ')'                           DELIMITED BY SIZE
128900            INTO WKS-LINEA
129000            WITH POINTER WKS-PUNTERO-STRING
129100     END-STRING
129200     PERFORM 810-ESCRIBE-LINEA-PROPUESTA.
129300 3220-PROYECTO-PROPUESTO-E. EXIT.
129400
129500******************************************************************
129600* UNIDAD 6 -- CALIFICACIONES DEL EQUIPO, UNA POR EMPLEADO.       *
129700******************************************************************
129800 3300-ARMA-CALIFICACIONES-EQUIPO SECTION.
129900     PERFORM 3310-EMPLEADO-CALIFICACIONES
130000         THRU 3310-EMPLEADO-CALIFICACIONES-E
130100         VARYING WKS-IDX-EMP FROM 1 BY 1
130200            UNTIL WKS-IDX-EMP > WKS-EMP-COUNT.
130300 3300-ARMA-CALIFICACIONES-EQUIPO-E. EXIT.
130400
130500 3310-EMPLEADO-CALIFICACIONES SECTION.
130600     MOVE SPACES TO WKS-LINEA
130700     MOVE SPACES TO WKS-TRIM-TEXTO
130800     MOVE WKS-T-EMP-NAME(WKS-IDX-EMP) TO WKS-TRIM-TEXTO
130900     PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
131000     MOVE 1 TO WKS-PUNTERO-STRING
131100     STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
131200            ' - '                         DELIMITED BY SIZE
131300            INTO WKS-LINEA
131400            WITH POINTER WKS-PUNTERO-STRING
131500     END-STRING
131600     MOVE SPACES TO WKS-TRIM-TEXTO
131700     MOVE WKS-T-EMP-TITLE(WKS-IDX-EMP) TO WKS-TRIM-TEXTO
131800     PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
131900     STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
132000            ' ('                          DELIMITED BY SIZE
132100            WKS-T-EMP-YEARS(WKS-IDX-EMP)  DELIMITED BY SIZE
132200            ' years)'                     DELIMITED BY SIZE
132300            INTO WKS-LINEA
132400            WITH POINTER WKS-PUNTERO-STRING
132500     END-STRING
132600     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
132700
132800     MOVE SPACES TO WKS-LISTA-SKILLS
132900     MOVE ZERO   TO WKS-CONTADOR-EXP-ADV
133000     PERFORM 3312-JUNTA-SKILL-FUERTE
133100                 THRU 3312-JUNTA-SKILL-FUERTE-E
133200         VARYING WKS-IDX-SUBTABLA FROM 1 BY 1
133300            UNTIL WKS-IDX-SUBTABLA >
133400                       WKS-T-EMP-SKILL-COUNT(WKS-IDX-EMP)
133500     MOVE SPACES TO WKS-LINEA
133600     STRING 'Key Skills: ' DELIMITED BY SIZE
133700            WKS-LISTA-SKILLS DELIMITED BY SIZE
133800            INTO WKS-LINEA
133900     END-STRING
134000     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
134100
134200     MOVE SPACES TO WKS-LISTA-CERTS
134300     PERFORM 3313-JUNTA-CERT
134400                 THRU 3313-JUNTA-CERT-E
134500         VARYING WKS-IDX-SUBTABLA FROM 1 BY 1
134600            UNTIL WKS-IDX-SUBTABLA >
134700                       WKS-T-EMP-CERT-COUNT(WKS-IDX-EMP)
134800     MOVE SPACES TO WKS-LINEA
134900     STRING 'Certifications: ' DELIMITED BY SIZE
135000            WKS-LISTA-CERTS    DELIMITED BY SIZE
135100            INTO WKS-LINEA
135200     END-STRING
135300     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
135400
135500     IF WKS-T-EMP-PLAN-COUNT(WKS-IDX-EMP) > 0
135600        MOVE 'Planned Certifications:' TO WKS-LINEA
135700        PERFORM 810-ESCRIBE-LINEA-PROPUESTA
135800        PERFORM 3311-PLANNED-CERTS
135900                    THRU 3311-PLANNED-CERTS-E
136000            VARYING WKS-IDX-SUBTABLA FROM 1 BY 1
136100               UNTIL WKS-IDX-SUBTABLA >
136200                          WKS-T-EMP-PLAN-COUNT(WKS-IDX-EMP)
136300     END-IF
136400
136500     PERFORM 3314-EMPLEADO-HIGHLIGHT
136600                 THRU 3314-EMPLEADO-HIGHLIGHT-E
136700         VARYING WKS-IDX-SUBTABLA FROM 1 BY 1
136800            UNTIL WKS-IDX-SUBTABLA >
136900                       WKS-T-EMP-HL-COUNT(WKS-IDX-EMP).
137000 3310-EMPLEADO-CALIFICACIONES-E. EXIT.
137100
137200 3311-PLANNED-CERTS SECTION.
137300     MOVE SPACES TO WKS-LINEA
137400     MOVE SPACES TO WKS-TRIM-TEXTO
137500     MOVE WKS-T-PC-CERT-NAME(WKS-IDX-EMP WKS-IDX-SUBTABLA)
137600                                     TO WKS-TRIM-TEXTO
137700     PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
137800     STRING '- '   DELIMITED BY SIZE
137900            WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD)
138000                                DELIMITED BY SIZE
138100            ' (by ' DELIMITED BY SIZE
138200            WKS-T-PC-PLAN-COMPL(WKS-IDX-EMP WKS-IDX-SUBTABLA)
138300                                DELIMITED BY SIZE
138400            ')'    DELIMITED BY SIZE
138500            INTO WKS-LINEA
138600     END-STRING
138700     PERFORM 810-ESCRIBE-LINEA-PROPUESTA.
138800 3311-PLANNED-CERTS-E. EXIT.
138900
139000 3312-JUNTA-SKILL-FUERTE SECTION.
139100     IF WKS-T-SK-PROFICIENCY(WKS-IDX-EMP WKS-IDX-SUBTABLA)
139200               EQUAL 'Expert'
139300        OR WKS-T-SK-PROFICIENCY(WKS-IDX-EMP WKS-IDX-SUBTABLA)
139400               EQUAL 'Advanced'
139500        ADD 1 TO WKS-CONTADOR-EXP-ADV
139600        MOVE SPACES TO WKS-TRIM-TEXTO
139700        IF WKS-CONTADOR-EXP-ADV EQUAL 1
139800           MOVE WKS-T-SK-NAME(WKS-IDX-EMP WKS-IDX-SUBTABLA)
139900                                     TO WKS-TRIM-TEXTO
140000           PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
140100           MOVE SPACES TO WKS-LISTA-SKILLS
140200           STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD)
140300                                DELIMITED BY SIZE
140400                  INTO WKS-LISTA-SKILLS
140500           END-STRING
140600        ELSE
140700           MOVE WKS-LISTA-SKILLS  TO WKS-TRIM-TEXTO
140800           PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
140900           MOVE 1 TO WKS-PUNTERO-STRING
141000           STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD)
141100                                DELIMITED BY SIZE
141200                  ', '             DELIMITED BY SIZE
141300                  INTO WKS-LISTA-SKILLS
141400                  WITH POINTER WKS-PUNTERO-STRING
141500           END-STRING
141600           MOVE SPACES TO WKS-TRIM-TEXTO
141700           MOVE WKS-T-SK-NAME(WKS-IDX-EMP WKS-IDX-SUBTABLA)
141800                                     TO WKS-TRIM-TEXTO
141900           PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
142000           STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD)
142100                                   DELIMITED BY SIZE
142200                  INTO WKS-LISTA-SKILLS
142300                  WITH POINTER WKS-PUNTERO-STRING
142400           END-STRING
142500        END-IF
142600     END-IF.
142700 3312-JUNTA-SKILL-FUERTE-E. EXIT.
142800
142900 3313-JUNTA-CERT SECTION.
143000     MOVE SPACES TO WKS-TRIM-TEXTO
143100     IF WKS-IDX-SUBTABLA EQUAL 1
143200        MOVE WKS-T-CE-CERT-NAME(WKS-IDX-EMP WKS-IDX-SUBTABLA)
143300                                    TO WKS-TRIM-TEXTO
143400        PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
143500        MOVE SPACES TO WKS-LISTA-CERTS
143600        STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD)
143700                                DELIMITED BY SIZE
143800               INTO WKS-LISTA-CERTS
143900        END-STRING
144000     ELSE
144100        MOVE WKS-LISTA-CERTS   TO WKS-TRIM-TEXTO
144200        PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
144300        MOVE 1 TO WKS-PUNTERO-STRING
144400        STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD)
144500                                DELIMITED BY SIZE
144600               ', '            DELIMITED BY SIZE
144700               INTO WKS-LISTA-CERTS
144800               WITH POINTER WKS-PUNTERO-STRING
144900        END-STRING
145000        MOVE SPACES TO WKS-TRIM-TEXTO
145100        MOVE WKS-T-CE-CERT-NAME(WKS-IDX-EMP WKS-IDX-SUBTABLA)
145200                                    TO WKS-TRIM-TEXTO
145300        PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
145400        STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD)
145500                                DELIMITED BY SIZE
145600               INTO WKS-LISTA-CERTS
145700               WITH POINTER WKS-PUNTERO-STRING
145800        END-STRING
145900     END-IF.
146000 3313-JUNTA-CERT-E. EXIT.
146100
146200 3314-EMPLEADO-HIGHLIGHT SECTION.
146300     MOVE SPACES TO WKS-LINEA
146400     STRING '- '  DELIMITED BY SIZE
146500            WKS-T-EMP-HIGHLIGHTS(WKS-IDX-EMP WKS-IDX-SUBTABLA)
146600                                  DELIMITED BY SIZE
146700            INTO WKS-LINEA
146800     END-STRING
146900     PERFORM 810-ESCRIBE-LINEA-PROPUESTA.
147000 3314-EMPLEADO-HIGHLIGHT-E. EXIT.
147100
147200******************************************************************
147300* UNIDAD 7 -- DESEMPENO ANTERIOR, UNO POR PROYECTO.  LA LINEA    *
147400* "PERFORMANCE:" SOLO SE EMITE SI EL PROYECTO TRAE METRICAS      *
147500* (PRJ-HAS-METRICS ='S').                                        *
147600******************************************************************
147700 3400-ARMA-DESEMPENO-ANTERIOR SECTION.
147800     PERFORM 3410-PROYECTO-DESEMPENO
147900         THRU 3410-PROYECTO-DESEMPENO-E
148000         VARYING WKS-IDX-PRY FROM 1 BY 1
148100            UNTIL WKS-IDX-PRY > WKS-PRY-COUNT.
148200 3400-ARMA-DESEMPENO-ANTERIOR-E. EXIT.
148300
148400 3410-PROYECTO-DESEMPENO SECTION.
148500     MOVE SPACES TO WKS-LINEA
148600     MOVE 1 TO WKS-PUNTERO-STRING
148700     MOVE SPACES TO WKS-TRIM-TEXTO
148800     MOVE WKS-T-PRY-NAME(WKS-IDX-PRY) TO WKS-TRIM-TEXTO
148900     PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
149000     STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
149100            ' - '                            DELIMITED BY SIZE
149200            INTO WKS-LINEA
149300            WITH POINTER WKS-PUNTERO-STRING
149400     END-STRING
149500     MOVE SPACES TO WKS-TRIM-TEXTO
149600     MOVE WKS-T-PRY-CLIENT(WKS-IDX-PRY) TO WKS-TRIM-TEXTO
149700     PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
149800     STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
149900            ' ('                             DELIMITED BY SIZE
150000            INTO WKS-LINEA
150100            WITH POINTER WKS-PUNTERO-STRING
150200     END-STRING
150300     MOVE SPACES TO WKS-TRIM-TEXTO
150400     MOVE WKS-T-PRY-INDUSTRY(WKS-IDX-PRY) TO WKS-TRIM-TEXTO
150500     PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
150600     STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
150700            ') '                             DELIMITED BY SIZE
150800            INTO WKS-LINEA
150900            WITH POINTER WKS-PUNTERO-STRING
151000     END-STRING
151100     MOVE SPACES TO WKS-TRIM-TEXTO
151200     MOVE WKS-T-PRY-VALUE(WKS-IDX-PRY) TO WKS-TRIM-TEXTO
151300     PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
151400     STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
151500            ', '                             DELIMITED BY SIZE
151600            INTO WKS-LINEA
151700            WITH POINTER WKS-PUNTERO-STRING
151800     END-STRING
151900     MOVE SPACES TO WKS-TRIM-TEXTO
152000     MOVE WKS-T-PRY-DURATION(WKS-IDX-PRY) TO WKS-TRIM-TEXTO
152100     PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
152200     STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
152300            INTO WKS-LINEA
152400            WITH POINTER WKS-PUNTERO-STRING
152500     END-STRING
152600     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
152700     IF WKS-T-PRY-HAS-METRICS(WKS-IDX-PRY)
152800        MOVE SPACES TO WKS-LINEA
152900        STRING 'Performance: On-time '        DELIMITED BY SIZE
153000               WKS-T-PRY-ON-TIME(WKS-IDX-PRY)  DELIMITED BY SIZE
153100               ', On-budget '                  DELIMITED BY SIZE
153200               WKS-T-PRY-ON-BUDGET(WKS-IDX-PRY) DELIMITED BY SIZE
153300               ', Satisfaction '               DELIMITED BY SIZE
153400               WKS-T-PRY-SATISFACTION(WKS-IDX-PRY)
153500                                                 DELIMITED BY SIZE
153600               '/5.0'                           DELIMITED BY SIZE
153700               INTO WKS-LINEA
153800        END-STRING
153900        PERFORM 810-ESCRIBE-LINEA-PROPUESTA
154000     END-IF
154100     PERFORM 3411-PROYECTO-LOGRO
154200                 THRU 3411-PROYECTO-LOGRO-E
154300         VARYING WKS-IDX-SUBTABLA FROM 1 BY 1
154400            UNTIL WKS-IDX-SUBTABLA >
154500                       WKS-T-PRY-ACHV-COUNT(WKS-IDX-PRY).
154600 3410-PROYECTO-DESEMPENO-E. EXIT.
154700
154800 3411-PROYECTO-LOGRO SECTION.
154900     MOVE SPACES TO WKS-LINEA
155000     STRING '- '  DELIMITED BY SIZE
155100            WKS-T-PRY-ACHVS(WKS-IDX-PRY WKS-IDX-SUBTABLA)
155200                             DELIMITED BY SIZE
155300            INTO WKS-LINEA
155400     END-STRING
155500     PERFORM 810-ESCRIBE-LINEA-PROPUESTA.
155600 3411-PROYECTO-LOGRO-E. EXIT.
155700
155800******************************************************************
155900* UNIDAD 8 -- PLAN DE DESARROLLO DE HABILIDADES, TOMADO ENTERO   *
156000* DE LA BRECHA DE HABILIDADES (SGAMAES).                         *
156100******************************************************************
156200 3500-ARMA-PLAN-DESARROLLO SECTION.
156300     MOVE SPACES TO WKS-LINEA
156400     STRING 'CURRENT STATE: '           DELIMITED BY SIZE
156500            WKS-SGA-CURRENT-QUAL-PCT     DELIMITED BY SIZE
156600            '% qualified'                DELIMITED BY SIZE
156700            INTO WKS-LINEA
156800     END-STRING
156900     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
157000
157100     MOVE 'IDENTIFIED GAPS:' TO WKS-LINEA
157200     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
157300     PERFORM 3510-DESCRIBE-BRECHA
157400                 THRU 3510-DESCRIBE-BRECHA-E
157500         VARYING WKS-IDX-MSKILL FROM 1 BY 1
157600            UNTIL WKS-IDX-MSKILL > WKS-SGA-MISSING-SKILL-COUNT
157700
157800     MOVE 'TRAINING PLAN:' TO WKS-LINEA
157900     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
158000     PERFORM 3520-DESCRIBE-TRAINING
158100                 THRU 3520-DESCRIBE-TRAINING-E
158200         VARYING WKS-IDX-MSKILL FROM 1 BY 1
158300            UNTIL WKS-IDX-MSKILL > WKS-SGA-TRAINING-REC-COUNT
158400
158500     MOVE 'IMPROVEMENT SCENARIOS:' TO WKS-LINEA
158600     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
158700     PERFORM 3530-DESCRIBE-ESCENARIO
158800                 THRU 3530-DESCRIBE-ESCENARIO-E
158900         VARYING WKS-IDX-SCEN FROM 1 BY 1
159000            UNTIL WKS-IDX-SCEN > WKS-SGA-SCENARIO-COUNT.
159100 3500-ARMA-PLAN-DESARROLLO-E. EXIT.
159200
159300 3510-DESCRIBE-BRECHA SECTION.
159400     MOVE SPACES TO WKS-LINEA
159500     MOVE SPACES TO WKS-TRIM-TEXTO
159600     MOVE WKS-MS-SKILL(WKS-IDX-MSKILL) TO WKS-TRIM-TEXTO
159700     PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
159800     STRING '- '  DELIMITED BY SIZE
159900            WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
160000            ' (need '                     DELIMITED BY SIZE
160100            WKS-MS-REQUIRED-COUNT(WKS-IDX-MSKILL)
160200                                           DELIMITED BY SIZE
160300            ', have '                     DELIMITED BY SIZE
160400            WKS-MS-CURRENT-COUNT(WKS-IDX-MSKILL)
160500                                           DELIMITED BY SIZE
160600            ')'                            DELIMITED BY SIZE
160700            INTO WKS-LINEA
160800     END-STRING
160900     PERFORM 810-ESCRIBE-LINEA-PROPUESTA.
161000 3510-DESCRIBE-BRECHA-E. EXIT.
161100
161200 3520-DESCRIBE-TRAINING SECTION.
161300     MOVE SPACES TO WKS-LINEA
161400     MOVE 1 TO WKS-PUNTERO-STRING
161500     MOVE SPACES TO WKS-TRIM-TEXTO
161600     MOVE WKS-TR-EMPLOYEE-ID(WKS-IDX-MSKILL) TO WKS-TRIM-TEXTO
161700     PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
161800     STRING '- '  DELIMITED BY SIZE
161900            WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
162000            INTO WKS-LINEA
162100            WITH POINTER WKS-PUNTERO-STRING
162200     END-STRING
162300     MOVE SPACES TO WKS-TRIM-TEXTO
162400     MOVE WKS-TR-RECOMMENDED-CERT(WKS-IDX-MSKILL) TO WKS-TRIM-TEXTO
162500     PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
162600     MOVE WKS-TR-COST(WKS-IDX-MSKILL) TO WKS-TR-COST-MASK
162700     STRING ': '                                DELIMITED BY SIZE
162800            WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD)
162900                                                DELIMITED BY SIZE
163000            ', '                                DELIMITED BY SIZE
163100            WKS-TR-TIMELINE-WEEKS(WKS-IDX-MSKILL)
163200                                                DELIMITED BY SIZE
163300            ' weeks, $'                          DELIMITED BY SIZE
163400            WKS-TR-COST-MASK                     DELIMITED BY SIZE
163500            INTO WKS-LINEA
163600            WITH POINTER WKS-PUNTERO-STRING
163700     END-STRING
163800     PERFORM 810-ESCRIBE-LINEA-PROPUESTA.
163900 3520-DESCRIBE-TRAINING-E. EXIT.
164000
164100 3530-DESCRIBE-ESCENARIO SECTION.
164200     MOVE SPACES TO WKS-LINEA
164300     MOVE 1 TO WKS-PUNTERO-STRING
164400     MOVE SPACES TO WKS-TRIM-TEXTO
164500     MOVE WKS-SC-SCENARIO-NAME(WKS-IDX-SCEN) TO WKS-TRIM-TEXTO
164600     PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
164700     MOVE WKS-SC-INVESTMENT(WKS-IDX-SCEN) TO WKS-SC-INVEST-MASK
164800     STRING '- '  DELIMITED BY SIZE
164900            WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
165000            ': $'                               DELIMITED BY SIZE
165100            WKS-SC-INVEST-MASK                  DELIMITED BY SIZE
165200            ', '                                DELIMITED BY SIZE
165300            WKS-SC-TIMELINE-WEEKS(WKS-IDX-SCEN) DELIMITED BY SIZE
165400            ' weeks, new qual '                 DELIMITED BY SIZE
165500            WKS-SC-NEW-QUAL-PCT(WKS-IDX-SCEN)   DELIMITED BY SIZE
165600            '%, revenue '                        DELIMITED BY SIZE
165700            INTO WKS-LINEA
165800            WITH POINTER WKS-PUNTERO-STRING
165900     END-STRING
166000     MOVE SPACES TO WKS-TRIM-TEXTO
166100     MOVE WKS-SC-POTENTIAL-REVENUE(WKS-IDX-SCEN) TO WKS-TRIM-TEXTO
166200     PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
166300     STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
166400            INTO WKS-LINEA
166500            WITH POINTER WKS-PUNTERO-STRING
166600     END-STRING
166700     PERFORM 810-ESCRIBE-LINEA-PROPUESTA.
166800 3530-DESCRIBE-ESCENARIO-E. EXIT.
166900
167000******************************************************************
167100* UNIDAD 9 -- PROPUESTA DE COSTOS.  POR EMPLEADO SE MUESTRA LA   *
167200* TARIFA HORARIA Y DISPONIBILIDAD; LUEGO SE SUMA EL COSTO TOTAL  *
167300* DE CAPACITACION (SUMA EMPACADA, SIN REDONDEO INTERMEDIO).      *
167400******************************************************************
167500 3600-ARMA-PROPUESTA-COSTOS SECTION.
167600     MOVE 'TEAM COMPOSITION:' TO WKS-LINEA
167700     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
167800     PERFORM 3610-COSTO-EMPLEADO
167900         THRU 3610-COSTO-EMPLEADO-E
168000         VARYING WKS-IDX-EMP FROM 1 BY 1
168100            UNTIL WKS-IDX-EMP > WKS-EMP-COUNT
168200
168300     MOVE ZERO TO WKS-TOTAL-TRAINING-COST
168400     PERFORM 3620-SUMA-COSTO-TRAINING
168500                 THRU 3620-SUMA-COSTO-TRAINING-E
168600         VARYING WKS-IDX-MSKILL FROM 1 BY 1
168700            UNTIL WKS-IDX-MSKILL > WKS-SGA-TRAINING-REC-COUNT
168800     MOVE WKS-TOTAL-TRAINING-COST TO WKS-TOTAL-TRAINING-MASK
168900     MOVE SPACES TO WKS-LINEA
169000     STRING 'TRAINING INVESTMENTS: Total Training Investment: $'
169100                                              DELIMITED BY SIZE
169200            WKS-TOTAL-TRAINING-MASK           DELIMITED BY SIZE
169300            INTO WKS-LINEA
169400     END-STRING
169500     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
169600
169700     MOVE '- Direct labor costs'  TO WKS-LINEA
169800     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
169900     MOVE '- Training and certification investments'
170000                                  TO WKS-LINEA
170100     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
170200     MOVE '- Project management and quality assurance'
170300                                  TO WKS-LINEA
170400     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
170500     MOVE '- Tools, licenses and infrastructure'
170600                                  TO WKS-LINEA
170700     PERFORM 810-ESCRIBE-LINEA-PROPUESTA
170800     MOVE '- Contingency reserve' TO WKS-LINEA
170900     PERFORM 810-ESCRIBE-LINEA-PROPUESTA.
171000 3600-ARMA-PROPUESTA-COSTOS-E. EXIT.
171100
171200 3610-COSTO-EMPLEADO SECTION.
171300     MOVE SPACES TO WKS-LINEA
171400     MOVE 1 TO WKS-PUNTERO-STRING
171500     MOVE SPACES TO WKS-TRIM-TEXTO
171600     MOVE WKS-T-EMP-TITLE(WKS-IDX-EMP) TO WKS-TRIM-TEXTO
171700     PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
171800     STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
171900            ' ('                            DELIMITED BY SIZE
172000            INTO WKS-LINEA
172100            WITH POINTER WKS-PUNTERO-STRING
172200     END-STRING
172300     MOVE SPACES TO WKS-TRIM-TEXTO
172400     MOVE WKS-T-EMP-NAME(WKS-IDX-EMP) TO WKS-TRIM-TEXTO
172500     PERFORM 820-RECORTA-CAMPO THRU 820-RECORTA-CAMPO-E
172600     MOVE WKS-T-EMP-HOURLY-RATE(WKS-IDX-EMP) TO WKS-EMP-RATE-MASK
172700     STRING WKS-TRIM-TEXTO(1:WKS-TRIM-LONGITUD) DELIMITED BY SIZE
172800            '): $'                          DELIMITED BY SIZE
172900            WKS-EMP-RATE-MASK                  DELIMITED BY SIZE
173000            '/hour, '                        DELIMITED BY SIZE
173100            WKS-T-EMP-AVAILAB-PCT(WKS-IDX-EMP) DELIMITED BY SIZE
173200            '% available'                    DELIMITED BY SIZE
173300            INTO WKS-LINEA
173400            WITH POINTER WKS-PUNTERO-STRING
173500     END-STRING
173600     PERFORM 810-ESCRIBE-LINEA-PROPUESTA.
173700 3610-COSTO-EMPLEADO-E. EXIT.
173800
173900 3620-SUMA-COSTO-TRAINING SECTION.
174000     ADD WKS-TR-COST(WKS-IDX-MSKILL) TO WKS-TOTAL-TRAINING-COST.
174100 3620-SUMA-COSTO-TRAINING-E. EXIT.
174200
174300******************************************************************
174400*                  E S T A D I S T I C A S   F I N A L E S       *
174500******************************************************************
174600 900-ESTADISTICAS SECTION.
174700     DISPLAY '******************************************' UPON CONSOLE
174800     MOVE WKS-REG-LEIDOS-REQ TO WKS-MASCARA-CONTEO
174900     DISPLAY 'REQUISITOS LEIDOS:           ' WKS-MASCARA-CONTEO
175000              UPON CONSOLE
175100     MOVE WKS-REG-LEIDOS-EMP TO WKS-MASCARA-CONTEO
175200     DISPLAY 'EMPLEADOS LEIDOS:            ' WKS-MASCARA-CONTEO
175300              UPON CONSOLE
175400     MOVE WKS-REG-LEIDOS-PRY TO WKS-MASCARA-CONTEO
175500     DISPLAY 'PROYECTOS LEIDOS:            ' WKS-MASCARA-CONTEO
175600              UPON CONSOLE
175700     MOVE WKS-REG-LEIDOS-CCP TO WKS-MASCARA-CONTEO
175800     DISPLAY 'COMPETENCIAS LEIDAS:         ' WKS-MASCARA-CONTEO
175900              UPON CONSOLE
176000     MOVE WKS-ESCRITOS-RECOLIN TO WKS-MASCARA-CONTEO
176100     DISPLAY 'RECOMENDACIONES ESCRITAS:    ' WKS-MASCARA-CONTEO
176200              UPON CONSOLE
176300     MOVE WKS-ESCRITOS-PROTEXT TO WKS-MASCARA-CONTEO
176400     DISPLAY 'LINEAS DE PROPUESTA ESCRITAS:' WKS-MASCARA-CONTEO
176500              UPON CONSOLE
176600     DISPLAY '******************************************' UPON CONSOLE.
176700 900-ESTADISTICAS-E. EXIT.
176800
176900 950-CIERRA-ARCHIVOS SECTION.
177000     CLOSE RFP-FILE REQUIREMENT-FILE EMPLOYEE-FILE
177100           PROJECT-FILE COMPETENCY-FILE SKILLS-GAP-FILE
177200           QUAL-SCORE-OUT RECOMMENDATIONS-OUT PROPOSAL-OUT.
177300 950-CIERRA-ARCHIVOS-E. EXIT.
