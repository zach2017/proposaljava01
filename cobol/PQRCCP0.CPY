000100******************************************************************
000200*          P Q R C C P 0   -   C O M P E T E N C I A             *
000300******************************************************************
000400* COPY MIEMBRO   : PQRCCP0                                       *
000500* APLICACION     : PROPUESTAS TECNICAS (CALIFICACION DE RFP)     *
000600* CONTIENE       : UN REGISTRO POR COMPETENCIA MEDULAR DE LA     *
000700*                : FIRMA (INVENTARIO DE CAPACIDADES A NIVEL DE   *
000800*                : COMPANIA, NO POR EMPLEADO).                   *
000900* PREFIJO        : CC-                                           *
001000******************************************************************
001100 01  CORE-COMPETENCY-RECORD.
001200     05  CC-CAPABILITY                PIC X(50).
001300     05  CC-MATURITY-LEVEL            PIC X(12).
001400         88  CC-88-EXPERTO                    VALUE 'Expert'.
001500         88  CC-88-AVANZADO                   VALUE 'Advanced'.
001600     05  CC-YEARS-EXPERIENCE          PIC 9(02).
001700     05  CC-SUCCESSFUL-PROJECTS       PIC 9(04).
001800     05  CC-CERTIFIED-STAFF           PIC 9(04).
001900     05  FILLER                       PIC X(30).
