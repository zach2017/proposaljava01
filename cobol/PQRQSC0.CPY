000100******************************************************************
000200*          P Q R Q S C 0   -   C A L I F I C A C I O N           *
000300******************************************************************
000400* COPY MIEMBRO   : PQRQSC0                                       *
000500* APLICACION     : PROPUESTAS TECNICAS (CALIFICACION DE RFP)     *
000600* CONTIENE       : SALIDA DE LA SECCION 2000-CALCULA-CALIFICACION*
000700*                : -- UN REGISTRO POR CORRIDA CON EL PORCENTAJE  *
000800*                : ACTUAL, LOS ESCENARIOS PROYECTADOS Y LAS      *
000900*                : BRECHAS CRITICAS.                             *
001000* PREFIJO        : QS-                                           *
001100* ARCHIVO SALIDA : QUAL-SCORE-OUT                                *
001200******************************************************************
001300 01  QUALIFICATION-SCORE-RECORD.
001400     05  QS-CURRENT-SCORE             PIC 9(03).
001500     05  QS-SCENARIO-COUNT            PIC 9(02).
001600     05  QS-SCENARIO-SCORES OCCURS 10 TIMES
001700                             INDEXED BY QS-SS-IDX.
001800         10  QS-SS-NAME               PIC X(30).
001900         10  QS-SS-SCORE              PIC 9(03).
002000     05  QS-CRITICAL-GAP-COUNT        PIC 9(02).
002100     05  QS-CRITICAL-GAPS OCCURS 10 TIMES
002200                           INDEXED BY QS-CG-IDX
002300                                              PIC X(40).
002400     05  FILLER                       PIC X(20).
