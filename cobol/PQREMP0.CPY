000100******************************************************************
000200*          P Q R E M P 0   -   M A E S T R O   D E   S T A F F   *
000300******************************************************************
000400* COPY MIEMBRO   : PQREMP0                                       *
000500* APLICACION     : PROPUESTAS TECNICAS (CALIFICACION DE RFP)     *
000600* CONTIENE       : UN REGISTRO POR EMPLEADO DE LA FIRMA, CON SUS *
000700*                : HABILIDADES, CERTIFICACIONES VIGENTES,        *
000800*                : CERTIFICACIONES PLANIFICADAS Y LOGROS DE      *
000900*                : HOJA DE VIDA (RESUME HIGHLIGHTS).             *
001000* PREFIJO        : EMP- (SUB-TABLAS USAN SK-, CE-, PC-)          *
001100* OBSERVACION    : EL ARCHIVO SOLO SE LEE SECUENCIAL EN ESTE     *
001200*                : PROCESO; NO EXISTE ACCESO ALEATORIO POR       *
001300*                : EMP-ID EN NINGUNA PARTE DE ESTE BATCH.        *
001400******************************************************************
001500 01  EMPLOYEE-RECORD.
001600     05  EMP-ID                       PIC X(10).
001700     05  EMP-NAME                     PIC X(40).
001800     05  EMP-TITLE                    PIC X(40).
001900     05  EMP-YEARS-EXPERIENCE         PIC 9(02).
002000     05  EMP-CLEARANCE-LEVEL          PIC X(10).
002100     05  EMP-AVAILABILITY-PCT         PIC 9(03).
002200*--> UNICO CAMPO MONETARIO REAL DEL MAESTRO DE STAFF; VIENE
002300*    EMPACADO PORQUE ALIMENTA UNA SUMA/EDICION, NO SOLO DESPLIEGUE.
002400     05  EMP-HOURLY-RATE              PIC 9(05)V99 COMP-3.
002500     05  EMP-SKILL-COUNT              PIC 9(02).
002600     05  EMP-SKILLS OCCURS 20 TIMES
002700                    INDEXED BY EMP-SK-IDX.
002800         10  SK-NAME                  PIC X(40).
002900         10  SK-PROFICIENCY           PIC X(12).
003000             88  SK-88-EXPERT                  VALUE 'Expert'.
003100             88  SK-88-ADVANCED                VALUE 'Advanced'.
003200         10  SK-YEARS                 PIC 9(02).
003300     05  EMP-CERT-COUNT               PIC 9(02).
003400     05  EMP-CERTS OCCURS 10 TIMES
003500                   INDEXED BY EMP-CE-IDX.
003600         10  CE-CERT-NAME             PIC X(40).
003700         10  CE-CERT-ID               PIC X(20).
003800         10  CE-DATE-OBTAINED         PIC 9(08).
003900         10  CE-EXPIRY-DATE           PIC 9(08).
004000         10  CE-STATUS                PIC X(10).
004100             88  CE-88-ACTIVA                  VALUE 'Active'.
004200             88  CE-88-VENCIDA                 VALUE 'Expired'.
004300     05  EMP-PLANNED-CERT-COUNT       PIC 9(02).
004400     05  EMP-PLANNED-CERTS OCCURS 10 TIMES
004500                           INDEXED BY EMP-PC-IDX.
004600         10  PC-CERT-NAME             PIC X(40).
004700         10  PC-CERT-ID               PIC X(20).
004800         10  PC-PLANNED-COMPLETION    PIC 9(08).
004900         10  PC-TRAINING-STATUS       PIC X(15).
005000         10  PC-COMPLETION-PCT        PIC 9(03).
005100         10  PC-TRAINING-COST         PIC 9(07)V99 COMP-3.
005200     05  EMP-HIGHLIGHT-COUNT          PIC 9(02).
005300     05  EMP-HIGHLIGHTS OCCURS 10 TIMES
005400                        INDEXED BY EMP-HL-IDX
005500                                              PIC X(100).
005600     05  FILLER                       PIC X(20).
