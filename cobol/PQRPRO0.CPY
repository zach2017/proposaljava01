000100******************************************************************
000200*          P Q R P R O 0   -   L I N E A   D E   P R O P U E S T A*
000300******************************************************************
000400* COPY MIEMBRO   : PQRPRO0                                       *
000500* APLICACION     : PROPUESTAS TECNICAS (CALIFICACION DE RFP)     *
000600* CONTIENE       : UNA LINEA IMPRESA DEL DOCUMENTO DE PROPUESTA  *
000700*                : ENSAMBLADO (SECCION 3000-ENSAMBLA-PROPUESTA   *
000800*                : Y LAS SECCIONES 3100 A 3600 QUE LLAMA).       *
000900* PREFIJO        : PL-                                           *
001000* ARCHIVO SALIDA : PROPOSAL-OUT                                  *
001100* OBSERVACION    : NO HAY QUIEBRE DE CONTROL NI ENCABEZADO DE    *
001200*                : PAGINA -- ES UN REPORTE PLANO DE UN SOLO RFP  *
001300*                : POR CORRIDA.                                  *
001400******************************************************************
001500 01  PROPOSAL-OUT-LINE.
001600     05  PL-TEXTO                     PIC X(132).
001700     05  FILLER                       PIC X(01).
